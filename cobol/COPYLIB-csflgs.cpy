000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSFLGS.CPY
000300      *  FLAG-SUMMARY-RECORD - ONE PER RED-FLAG CODE THAT FIRED
000400      *  AT LEAST ONCE IN THE RUN, DESCENDING BY PROJECT-COUNT.
000500      *-----------------------------------------------------------*
000600      *  MAINTENANCE LOG
000700      *  DATE       INIT  REQ#      DESCRIPTION
000800      *  ---------- ----  --------  ------------------------------
000900      *  11/14/1995 DQT   CS-0054   ORIGINAL LAYOUT.
001000      *-----------------------------------------------------------*
001100       01  FLAG-SUMMARY-RECORD.
001200           05  FS-FLAG-CODE                PIC X(20).
001300           05  FS-FLAG-LABEL                PIC X(40).
001400           05  FS-SEVERITY                  PIC X(06).
001500           05  FS-PROJECT-COUNT             PIC 9(06).
001600           05  FS-PCT-OF-PORTFOLIO          PIC 9(03)V9(01).
001700           05  FILLER                       PIC X(04).
