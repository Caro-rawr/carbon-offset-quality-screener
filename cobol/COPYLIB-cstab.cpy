000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSTAB.CPY
000300      *  IN-MEMORY TABLE OF SCORED PROJECT RECORDS, BUILT BY
000400      *  CSSCORE AND PASSED TO CSRPT ON THE CALL FOR SORTING AND
000500      *  PRINTING.  PORTFOLIO SIZES RUN HUNDREDS TO LOW THOUSANDS
000600      *  OF PROJECTS SO A WHOLE-TABLE SORT IN WORKING STORAGE IS
000700      *  CHEAPER THAN RE-READING THE SCORED-PROJECTS FILE TWICE.
000800      *-----------------------------------------------------------*
000900      *  MAINTENANCE LOG
001000      *  DATE       INIT  REQ#      DESCRIPTION
001100      *  ---------- ----  --------  ------------------------------
001200      *  11/14/1995 DQT   CS-0054   ORIGINAL TABLE, MODELLED ON
001300      *                             THE CLAIMS RECORD-TABLE COPY-
001400      *                             BOOK.
001500      *  06/30/2001 LHP   CS-0121   RAISED THE OCCURS CEILING TO
001600      *                             9999 - THE 999 LIMIT WAS TOO
001700      *                             TIGHT FOR THE LARGER PORTFOLIO
001800      *                             EXTRACTS WE NOW RECEIVE.
001900      *-----------------------------------------------------------*
002000       01  RECORD-TABLE-SIZE    PIC S9(05) USAGE IS COMP.
002100       01  RECORD-TABLE-INDEX   PIC S9(05) USAGE IS COMP.
002200      *
002300       01  RECORD-TABLE.
002400           02  TBL-SCORED-PROJECT OCCURS 1 TO 9999 TIMES
002500                DEPENDING ON RECORD-TABLE-SIZE
002600                INDEXED BY TBL-NDX.
002700               05  SR-PROJECT-ID            PIC X(10).
002800               05  SR-PROJECT-NAME           PIC X(40).
002900               05  SR-PROPONENT              PIC X(30).
003000               05  SR-COUNTRY                PIC X(20).
003100               05  SR-REGION                 PIC X(15).
003200               05  SR-PROJECT-TYPE           PIC X(30).
003300               05  SR-STATUS                 PIC X(15).
003400               05  SR-DATES.
003500                   10  SR-REGISTRATION-DATE  PIC 9(08).
003600                   10  SR-CP-START-DATE      PIC 9(08).
003700                   10  SR-CP-END-DATE        PIC 9(08).
003800               05  SR-AMOUNTS.
003900                   10  SR-TOTAL-ISSUED       PIC 9(10).
004000                   10  SR-TOTAL-RETIRED      PIC 9(10).
004100                   10  SR-TOTAL-BUFFER       PIC 9(10).
004200                   10  SR-TOTAL-CANCELLED    PIC 9(10).
004300               05  SR-EST-ANNUAL-REDUCTIONS  PIC 9(10).
004400               05  SR-NET-CREDITS            PIC S9(11).
004500               05  SR-RETIREMENT-RATE        PIC 9(01)V9(04).
004600               05  SR-BUFFER-RATIO           PIC 9(01)V9(04).
004700               05  SR-CREDITS-REMAINING      PIC 9(10).
004800               05  SR-SIZE-TIER              PIC X(08).
004900               05  SR-SCORES.
005000                   10  SR-VINTAGE-SCORE        PIC 9(03)V9(02).
005100                   10  SR-RETIRE-RATIO-SCORE   PIC 9(03)V9(02).
005200                   10  SR-PROJ-TYPE-SCORE      PIC 9(03)V9(02).
005300                   10  SR-TRANSPARENCY-SCORE   PIC 9(03)V9(02).
005400                   10  SR-ADDITIONALITY-SCORE  PIC 9(03)V9(02).
005500                   10  SR-GOVERNANCE-SCORE     PIC 9(03)V9(02).
005600               05  SR-CQI                    PIC 9(03)V9(02).
005700               05  SR-QUALITY-TIER           PIC X(10).
005800               05  SR-FLAG-COUNT             PIC 9(02).
005900               05  SR-FLAG-CODES.
006000                   10  SR-FLAG-CODE-SLOT OCCURS 9 TIMES
006100                           PIC X(10).
006200               05  SR-MAX-SEVERITY           PIC X(06).
006210               05  FILLER                    PIC X(04).
