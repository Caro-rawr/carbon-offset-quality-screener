000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSSCRD.CPY
000300      *  SCORED-PROJECT-RECORD - FINAL SCORED-PROJECTS OUTPUT.
000400      *  CARRIES THE PROJECT FIELDS PLUS THE SIX CQI SUB-SCORES,
000500      *  THE COMPOSITE CQI, THE QUALITY TIER, AND THE RED-FLAG
000600      *  RESULTS.  ALSO THE OCCURRENCE SHAPE OF COPYLIB-CSTAB.CPY.
000700      *-----------------------------------------------------------*
000800      *  MAINTENANCE LOG
000900      *  DATE       INIT  REQ#      DESCRIPTION
001000      *  ---------- ----  --------  ------------------------------
001100      *  03/02/1991 RFH   CS-0002   ORIGINAL LAYOUT.
001200      *  11/14/1995 DQT   CS-0054   ADDED SR-FLAG-CODES SLOT TABLE
001300      *                             SO THE SUMMARY REPORT COULD
001400      *                             SHOW WHICH FLAGS FIRED.
001500      *-----------------------------------------------------------*
001600       01  SCORED-PROJECT-RECORD.
001700           05  SR-PROJECT-ID               PIC X(10).
001800           05  SR-PROJECT-NAME              PIC X(40).
001900           05  SR-PROPONENT                 PIC X(30).
002000           05  SR-COUNTRY                   PIC X(20).
002100           05  SR-REGION                    PIC X(15).
002200           05  SR-PROJECT-TYPE              PIC X(30).
002300           05  SR-STATUS                    PIC X(15).
002400           05  SR-DATES.
002500               10  SR-REGISTRATION-DATE     PIC 9(08).
002600               10  SR-CP-START-DATE         PIC 9(08).
002700               10  SR-CP-END-DATE           PIC 9(08).
002800           05  SR-AMOUNTS.
002900               10  SR-TOTAL-ISSUED          PIC 9(10).
003000               10  SR-TOTAL-RETIRED         PIC 9(10).
003100               10  SR-TOTAL-BUFFER          PIC 9(10).
003200               10  SR-TOTAL-CANCELLED       PIC 9(10).
003300           05  SR-EST-ANNUAL-REDUCTIONS     PIC 9(10).
003400           05  SR-NET-CREDITS               PIC S9(11).
003500           05  SR-RETIREMENT-RATE           PIC 9(01)V9(04).
003600           05  SR-BUFFER-RATIO              PIC 9(01)V9(04).
003700           05  SR-CREDITS-REMAINING         PIC 9(10).
003800           05  SR-SIZE-TIER                 PIC X(08).
003900           05  SR-SCORES.
004000               10  SR-VINTAGE-SCORE         PIC 9(03)V9(02).
004100               10  SR-RETIRE-RATIO-SCORE    PIC 9(03)V9(02).
004200               10  SR-PROJ-TYPE-SCORE       PIC 9(03)V9(02).
004300               10  SR-TRANSPARENCY-SCORE    PIC 9(03)V9(02).
004400               10  SR-ADDITIONALITY-SCORE   PIC 9(03)V9(02).
004500               10  SR-GOVERNANCE-SCORE      PIC 9(03)V9(02).
004600           05  SR-CQI                       PIC 9(03)V9(02).
004700           05  SR-QUALITY-TIER               PIC X(10).
004800           05  SR-FLAG-COUNT                PIC 9(02).
004900           05  SR-FLAG-CODES.
005000               10  SR-FLAG-CODE-SLOT OCCURS 9 TIMES
005100                       INDEXED BY SR-FLAG-NDX
005200                       PIC X(10).
005300           05  SR-MAX-SEVERITY               PIC X(06).
005400           05  FILLER                        PIC X(04).
