000100      *===============================================================*
000200      * PROGRAM NAME:    CSSCORE
000300      * ORIGINAL AUTHOR: R. F. HUTCHENS
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700      * ---------- --------------  ---------------------------------
000800      * 03/02/1991 R F HUTCHENS    CREATED FOR THE OFFSET PORTFOLIO
000900      *                            SCREENING PROJECT (REQ CS-0002).
001000      * 11/14/1995 D Q TRUJILLO    CS-0054 ADDED THE RED-FLAG CATALOGUE
001100      *                            AND FLAG-FREQUENCY ACCUMULATOR,
001200      *                            MODELED ON THE STATE-ACCUMULATION
001300      *                            TABLE IN THE COVID STATE PROGRAM.
001400      * 01/11/1999 M K BAPTISTE    CS-0088 Y2K REVIEW - REFERENCE-DATE
001500      *                            AND ALL DATE FIELDS ALREADY CARRY A
001600      *                            4-DIGIT CENTURY, NO CHANGE REQUIRED.
001700      * 06/30/2001 L H PARDO       CS-0121 RAISED RECORD-TABLE-SIZE
001800      *                            CEILING FROM 999 TO 9999 PROJECTS,
001900      *                            PORTFOLIO OUTGREW ORIGINAL LIMIT.
002000      * 09/23/2004 L H PARDO       CS-0133 GOVERNANCE TABLE EXPANDED TO
002100      *                            25 COUNTRIES PER METHODOLOGY REVIEW.
002200      * 02/11/2009 G N OYELARAN    CS-0182 REFERENCE-DATE NOW ACCEPTED
002300      *                            AS A RUN PARAMETER RATHER THAN
002400      *                            ALWAYS DEFAULTING TO TODAY.
002450      * 09/22/2011 G N OYELARAN    CS-0185 CLEAN-PROJECTS OPEN ERROR
002460      *                            NOW FALLS THROUGH TO A COMMON 9990
002470      *                            ABEND EXIT INSTEAD OF A BARE GOBACK,
002480      *                            SAME PATTERN AS CSLOAD.
002485      * 02/03/2012 G N OYELARAN    CS-0186 GOVERNANCE TABLE CARRIED THE
002486      *                            MADE-UP KEY 'DR CONGO' - THE COUNTRY
002487      *                            FIELD IS ONLY 20 BYTES WIDE AND NEVER
002488      *                            HOLDS ANYTHING BUT A STRAIGHT 20-CHAR
002489      *                            TRUNCATION OF THE REGISTRY'S COUNTRY
002490      *                            NAME, SO THIS ENTRY NEVER MATCHED AND
002491      *                            EVERY CONGO PROJECT WAS SCORING AT THE
002492      *                            DEFAULT 50.0.  KEY CORRECTED TO THE
002493      *                            ACTUAL 20-BYTE TRUNCATION.
002500      *===============================================================*
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID.  CSSCORE.
002800       AUTHOR.       R F HUTCHENS.
002900       INSTALLATION. CARBON REGISTRY ANALYTICS UNIT.
003000       DATE-WRITTEN. 03/02/1991.
003100       DATE-COMPILED.
003200       SECURITY.     NON-CONFIDENTIAL.
003300      *===============================================================*
003400       ENVIRONMENT DIVISION.
003500      *---------------------------------------------------------------*
003600       CONFIGURATION SECTION.
003700      *---------------------------------------------------------------*
003800       SOURCE-COMPUTER. IBM-3081.
003900       OBJECT-COMPUTER. IBM-3081.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200      *---------------------------------------------------------------*
004300       INPUT-OUTPUT SECTION.
004400      *---------------------------------------------------------------*
004500       FILE-CONTROL.
004600           SELECT CLEAN-PROJECTS ASSIGN TO CLEANPRJ
004700             ORGANIZATION IS SEQUENTIAL
004800             FILE STATUS IS CLEAN-PROJECTS-STATUS.
004900      *
005000           SELECT SCORED-PROJECTS ASSIGN TO SCOREDPJ
005100             ORGANIZATION IS SEQUENTIAL
005200             FILE STATUS IS SCORED-PROJECTS-STATUS.
005300      *
005400           SELECT FLAG-SUMMARY ASSIGN TO FLAGSUM
005500             ORGANIZATION IS SEQUENTIAL
005600             FILE STATUS IS FLAG-SUMMARY-STATUS.
005700      *===============================================================*
005800       DATA DIVISION.
005900       FILE SECTION.
006000      *---------------------------------------------------------------*
006100       FD  CLEAN-PROJECTS
006200             LABEL RECORDS ARE STANDARD
006300             RECORDING MODE IS F.
006400           COPY CSCLNR.
006500      *---------------------------------------------------------------*
006600       FD  SCORED-PROJECTS
006700             LABEL RECORDS ARE STANDARD
006800             RECORDING MODE IS F.
006900           COPY CSSCRD.
007000      *---------------------------------------------------------------*
007100       FD  FLAG-SUMMARY
007200             LABEL RECORDS ARE STANDARD
007300             RECORDING MODE IS F.
007400           COPY CSFLGS.
007500      *===============================================================*
007600       WORKING-STORAGE SECTION.
007700      *---------------------------------------------------------------*
007800       01  WS-SWITCHES-MISC-FIELDS.
007900           05  CLEAN-PROJECTS-STATUS       PIC X(02).
008000               88  CL-OK                              VALUE '00'.
008100               88  CL-EOF                              VALUE '10'.
008200           05  SCORED-PROJECTS-STATUS      PIC X(02).
008300               88  SP-OK                               VALUE '00'.
008400           05  FLAG-SUMMARY-STATUS         PIC X(02).
008500               88  FS-OK                               VALUE '00'.
008600           05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
008700               88  END-OF-FILE                        VALUE 'Y'.
008800      *---------------------------------------------------------------*
008900       01  WS-REFERENCE-DATE-FIELDS.
009000           05  WS-REFERENCE-DATE.
009100               10  WS-REF-CCYY             PIC 9(04).
009200               10  WS-REF-MM               PIC 9(02).
009300               10  WS-REF-DD               PIC 9(02).
009310           05  WS-REFERENCE-DATE-NUM REDEFINES
009320               WS-REFERENCE-DATE           PIC 9(08).
009400           05  WS-REF-PARM                 PIC X(08)  VALUE SPACES.
009500           05  WS-CURRENT-DATE-DATA.
009600               10  WS-CURRENT-DATE.
009700                   15  WS-CURRENT-YEAR     PIC 9(04).
009800                   15  WS-CURRENT-MONTH    PIC 9(02).
009900                   15  WS-CURRENT-DAY      PIC 9(02).
010000               10  WS-CURRENT-TIME         PIC 9(08).
010100      *---------------------------------------------------------------*
010200       01  WS-AGE-WORK-FIELDS.
010300           05  WS-DAYS-REF                 PIC 9(09)  COMP.
010400           05  WS-DAYS-REG                 PIC 9(09)  COMP.
010500           05  WS-DAYS-CPS                 PIC 9(09)  COMP.
010600           05  WS-DAYS-DIFF                PIC S9(09) COMP.
010700           05  WS-VINTAGE-AGE              PIC S9(03)V9(04).
010800           05  WS-ADDTL-LAG                PIC S9(03)V9(04).
010900      *---------------------------------------------------------------*
011000       01  WS-SCORE-WORK-FIELDS.
011100           05  WS-RATIO-WORK               PIC S9(03)V9(04).
011200           05  WS-SCORE-WORK               PIC S9(05)V9(02).
011300           05  WS-POPULATED-CNT            PIC 9(02)  COMP.
011400           05  WS-TYPE-UPPER               PIC X(30).
011500           05  WS-MATCH-CNT                PIC 9(03)  COMP.
011600      *---------------------------------------------------------------*
011700      *    COUNTRY GOVERNANCE LOOKUP TABLE - CS-0133, 25 ENTRIES.
011800      *    LOADED FROM A LITERAL BLOCK REDEFINED AS AN OCCURS TABLE,
011900      *    SHOP HABIT FOR SMALL REFERENCE TABLES NOT WORTH A COPYBOOK.
012000      *---------------------------------------------------------------*
012100       01  WS-GOVERNANCE-LITERALS.
012200           05  FILLER  PIC X(27) VALUE 'BRAZIL                 055'.
012300           05  FILLER  PIC X(27) VALUE 'INDONESIA              050'.
012400           05  FILLER  PIC X(27) VALUE 'PERU                   060'.
012500           05  FILLER  PIC X(27) VALUE 'COLOMBIA               055'.
012600           05  FILLER  PIC X(27) VALUE 'MEXICO                 060'.
012700           05  FILLER  PIC X(27) VALUE 'KENYA                  050'.
012800           05  FILLER  PIC X(27) VALUE 'TANZANIA               045'.
012900           05  FILLER  PIC X(27) VALUE 'CAMBODIA               040'.
013000           05  FILLER  PIC X(27) VALUE 'INDIA                  055'.
013100           05  FILLER  PIC X(27) VALUE 'CHINA                  050'.
013200           05  FILLER  PIC X(27) VALUE 'VIETNAM                045'.
013300           05  FILLER  PIC X(27) VALUE 'MADAGASCAR             035'.
013400           05  FILLER  PIC X(27) VALUE 'DEMOCRATIC REPUBLIC     025'.
013500           05  FILLER  PIC X(27) VALUE 'UGANDA                 040'.
013600           05  FILLER  PIC X(27) VALUE 'CHILE                  075'.
013700           05  FILLER  PIC X(27) VALUE 'COSTA RICA             075'.
013800           05  FILLER  PIC X(27) VALUE 'URUGUAY                075'.
013900           05  FILLER  PIC X(27) VALUE 'GHANA                  055'.
014000           05  FILLER  PIC X(27) VALUE 'SENEGAL                055'.
014100           05  FILLER  PIC X(27) VALUE 'RWANDA                 060'.
014200           05  FILLER  PIC X(27) VALUE 'UNITED STATES          085'.
014300           05  FILLER  PIC X(27) VALUE 'CANADA                 085'.
014400           05  FILLER  PIC X(27) VALUE 'AUSTRALIA              085'.
014500           05  FILLER  PIC X(27) VALUE 'GERMANY                090'.
014600           05  FILLER  PIC X(27) VALUE 'SWEDEN                 090'.
014700       01  WS-GOVERNANCE-TABLE REDEFINES WS-GOVERNANCE-LITERALS.
014800           05  WS-GOV-ENTRY OCCURS 25 TIMES
014900                   INDEXED BY WS-GOV-NDX.
015000               10  WS-GOV-COUNTRY          PIC X(24).
015100               10  WS-GOV-INDEX-PCT        PIC 9(03).
015200      *---------------------------------------------------------------*
015300      *    RED-FLAG CATALOGUE - CODE / LABEL / SEVERITY, CATALOGUE
015400      *    ORDER IS THE ORDER FLAG-CODES ARE TESTED AND STORED.
015500      *    SEVERITY RANK: 3=HIGH 2=MEDIUM 1=LOW, FOR MAX-SEVERITY.
015600      *    EACH ENTRY IS FOUR ADJACENT FILLERS SO NO SOURCE LINE HAS
015700      *    TO CARRY A WIDE LITERAL - REDEFINED BELOW AS ONE TABLE.
015800      *---------------------------------------------------------------*
015900       01  WS-FLAG-CAT-LITERALS.
016000           05  FILLER  PIC X(20) VALUE 'HIGH_VINTAGE'.
016100           05  FILLER  PIC X(40) VALUE 'High Vintage Age'.
016200           05  FILLER  PIC X(06) VALUE 'MEDIUM'.
016300           05  FILLER  PIC 9(01) VALUE 2.
016400           05  FILLER  PIC X(20) VALUE 'ZERO_RETIREMENTS'.
016500           05  FILLER  PIC X(40) VALUE 'No Retirements Recorded'.
016600           05  FILLER  PIC X(06) VALUE 'HIGH'.
016700           05  FILLER  PIC 9(01) VALUE 3.
016800           05  FILLER  PIC X(20) VALUE 'LOW_RETIREMENT_RATIO'.
016900           05  FILLER  PIC X(40) VALUE 'Low Retirement Rate (<10%)'.
017000           05  FILLER  PIC X(06) VALUE 'MEDIUM'.
017100           05  FILLER  PIC 9(01) VALUE 2.
017200           05  FILLER  PIC X(20) VALUE 'REDD_CONTROVERSY'.
017300           05  FILLER  PIC X(40) VALUE 'REDD+ Controversy Risk'.
017400           05  FILLER  PIC X(06) VALUE 'HIGH'.
017500           05  FILLER  PIC 9(01) VALUE 3.
017600           05  FILLER  PIC X(20) VALUE 'MASSIVE_ISSUANCE'.
017700           05  FILLER  PIC X(40) VALUE 'Unusually High Issuance Volume'.
017800           05  FILLER  PIC X(06) VALUE 'MEDIUM'.
017900           05  FILLER  PIC 9(01) VALUE 2.
018000           05  FILLER  PIC X(20) VALUE 'REGISTRATION_LAG'.
018100           05  FILLER  PIC X(40) VALUE 'Long Registration Lag (>5 years)'.
018200           05  FILLER  PIC X(06) VALUE 'MEDIUM'.
018300           05  FILLER  PIC 9(01) VALUE 2.
018400           05  FILLER  PIC X(20) VALUE 'WEAK_GOVERNANCE'.
018500           05  FILLER  PIC X(40) VALUE 'Weak Host Country Governance'.
018600           05  FILLER  PIC X(06) VALUE 'MEDIUM'.
018700           05  FILLER  PIC 9(01) VALUE 2.
018800           05  FILLER  PIC X(20) VALUE 'EXPIRED_CREDITING'.
018900           05  FILLER  PIC X(40) VALUE
019000               'Expired or Expiring Crediting Period'.
019100           05  FILLER  PIC X(06) VALUE 'LOW'.
019200           05  FILLER  PIC 9(01) VALUE 1.
019300           05  FILLER  PIC X(20) VALUE 'INCOMPLETE_DATA'.
019400           05  FILLER  PIC X(40) VALUE
019500               'Incomplete Public Documentation'.
019600           05  FILLER  PIC X(06) VALUE 'LOW'.
019700           05  FILLER  PIC 9(01) VALUE 1.
019800       01  WS-FLAG-CATALOGUE REDEFINES WS-FLAG-CAT-LITERALS.
019900           05  WS-FLAGCAT-ENTRY OCCURS 9 TIMES
020000                   INDEXED BY WS-FLAGCAT-NDX.
020100               10  WS-FLAGCAT-CODE         PIC X(20).
020200               10  WS-FLAGCAT-LABEL        PIC X(40).
020300               10  WS-FLAGCAT-SEVERITY     PIC X(06).
020400               10  WS-FLAGCAT-SEV-RANK     PIC 9(01).
020500      *---------------------------------------------------------------*
020600      *    FLAG-FREQUENCY ACCUMULATOR - ONE COUNTER PER CATALOGUE
020700      *    ENTRY, SEARCHED BY CODE THE SAME WAY THE COVID PROGRAM
020800      *    SEARCHES ITS STATE-ACCUMULATION TABLE.
020900      *---------------------------------------------------------------*
021000       01  WS-FLAG-FREQ-TABLE.
021100           05  WS-FLAG-FREQ-ENTRY OCCURS 9 TIMES
021200                   INDEXED BY WS-FREQ-NDX.
021300               10  WS-FREQ-COUNT           PIC 9(06)  COMP VALUE 0.
021400      *---------------------------------------------------------------*
021500       01  WS-FLAG-WORK-FIELDS.
021600           05  WS-FLAGS-SET                PIC 9(02)  COMP.
021700           05  WS-MAX-SEV-RANK             PIC 9(01)  COMP.
021800      *---------------------------------------------------------------*
021850      *---------------------------------------------------------------*
021860      *    RANK TABLE USED ONLY TO PRINT THE FLAG SUMMARY FILE IN
021870      *    DESCENDING PROJECT-COUNT ORDER - CS-0054.
021880      *---------------------------------------------------------------*
021890       01  WS-FLAG-RANK-FIELDS.
021891           05  WS-FLAG-RANK-TABLE.
021892               10  WS-RANK-CATNDX  OCCURS 9 TIMES
021893                       PIC 9(01)  COMP.
021894           05  WS-OUTER-NDX        PIC 9(01)  COMP.
021895           05  WS-INNER-NDX        PIC 9(01)  COMP.
021896           05  WS-SWAP-NDX         PIC 9(01)  COMP.
021897           05  WS-RANK-NDX         PIC 9(01)  COMP.
021898           05  WS-CAT-NUM          PIC 9(01)  COMP.
021899      *---------------------------------------------------------------*
021900       01  WS-PORTFOLIO-TOTALS.
022000           05  WS-TOTAL-PROJECTS           PIC 9(07)  COMP VALUE 0.
022100           05  WS-TOTAL-FLAGGED            PIC 9(07)  COMP VALUE 0.
022200           05  WS-TOTAL-HIGH-QUALITY       PIC 9(07)  COMP VALUE 0.
022300           05  WS-SUM-CQI                  PIC 9(09)V99.
022400           05  WS-SUM-ISSUED               PIC 9(15).
022500           05  WS-SUM-RETIRED              PIC 9(15).
022600      *---------------------------------------------------------------*
022700           COPY CSTAB.
022800      *===============================================================*
022900       PROCEDURE DIVISION.
023000      *---------------------------------------------------------------*
023100       0000-MAIN-PROCESSING.
023200      *---------------------------------------------------------------*
023300           PERFORM 1000-OPEN-FILES.
023400           PERFORM 1100-ESTABLISH-REFERENCE-DATE.
023500           MOVE ZERO                       TO RECORD-TABLE-SIZE.
023600           PERFORM 8000-READ-CLEAN-PROJECT.
023700           PERFORM 2000-SCORE-PROJECT-RECORD
023800               UNTIL END-OF-FILE.
023900           PERFORM 3950-WRITE-FLAG-SUMMARY.
024000           PERFORM 4000-BUILD-REPORT.
024100           PERFORM 3000-CLOSE-FILES.
024200           GOBACK.
024300      *---------------------------------------------------------------*
024400       1000-OPEN-FILES.
024500      *---------------------------------------------------------------*
024600           OPEN INPUT  CLEAN-PROJECTS.
024700           IF NOT CL-OK
024800               DISPLAY 'CLEAN-PROJECTS OPEN ERROR: '
024900                   CLEAN-PROJECTS-STATUS
025000               GO TO 9990-ABEND-EXIT
025100           END-IF.
025200           OPEN OUTPUT SCORED-PROJECTS.
025300           OPEN OUTPUT FLAG-SUMMARY.
025400      *---------------------------------------------------------------*
025500       1100-ESTABLISH-REFERENCE-DATE.
025600      *---------------------------------------------------------------*
025700           ACCEPT WS-REF-PARM.
025800           MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
025900           IF WS-REF-PARM IS NUMERIC AND WS-REF-PARM NOT = SPACES
026000               MOVE WS-REF-PARM             TO WS-REFERENCE-DATE
026100           ELSE
026200               MOVE WS-CURRENT-DATE         TO WS-REFERENCE-DATE
026300           END-IF.
026400      *---------------------------------------------------------------*
026500       2000-SCORE-PROJECT-RECORD.
026600      *---------------------------------------------------------------*
026700           ADD 1                           TO RECORD-TABLE-SIZE.
026800           SET TBL-NDX                     TO RECORD-TABLE-SIZE.
026900           PERFORM 2100-MOVE-CLEAN-FIELDS.
027000           PERFORM 3100-SCORE-VINTAGE.
027100           PERFORM 3200-SCORE-RETIRE-RATIO.
027200           PERFORM 3300-SCORE-PROJECT-TYPE.
027300           PERFORM 3400-SCORE-TRANSPARENCY.
027400           PERFORM 3500-SCORE-ADDITIONALITY.
027500           PERFORM 3600-SCORE-GOVERNANCE.
027600           PERFORM 3700-COMPUTE-CQI.
027700           PERFORM 3800-DETECT-RED-FLAGS
027750               THRU 3810-DETECT-RED-FLAGS-EXIT.
027800           PERFORM 3900-ACCUMULATE-FLAG-FREQUENCY.
027900           PERFORM 2900-ACCUMULATE-PORTFOLIO-TOTALS.
028000           PERFORM 2950-WRITE-SCORED-PROJECT.
028100           PERFORM 8000-READ-CLEAN-PROJECT.
028200      *---------------------------------------------------------------*
028300       2100-MOVE-CLEAN-FIELDS.
028400      *---------------------------------------------------------------*
028500           MOVE CR-PROJECT-ID    OF CLEAN-PROJECT-RECORD
028600               TO SR-PROJECT-ID  OF TBL-SCORED-PROJECT(TBL-NDX).
028700           MOVE CR-PROJECT-NAME  OF CLEAN-PROJECT-RECORD
028800               TO SR-PROJECT-NAME OF TBL-SCORED-PROJECT(TBL-NDX).
028900           MOVE CR-PROPONENT     OF CLEAN-PROJECT-RECORD
029000               TO SR-PROPONENT   OF TBL-SCORED-PROJECT(TBL-NDX).
029100           MOVE CR-COUNTRY       OF CLEAN-PROJECT-RECORD
029200               TO SR-COUNTRY     OF TBL-SCORED-PROJECT(TBL-NDX).
029300           MOVE CR-REGION        OF CLEAN-PROJECT-RECORD
029400               TO SR-REGION      OF TBL-SCORED-PROJECT(TBL-NDX).
029500           MOVE CR-PROJECT-TYPE  OF CLEAN-PROJECT-RECORD
029600               TO SR-PROJECT-TYPE OF TBL-SCORED-PROJECT(TBL-NDX).
029700           MOVE CR-STATUS        OF CLEAN-PROJECT-RECORD
029800               TO SR-STATUS      OF TBL-SCORED-PROJECT(TBL-NDX).
029900           MOVE CR-REGISTRATION-DATE OF CLEAN-PROJECT-RECORD
030000               TO SR-REGISTRATION-DATE OF TBL-SCORED-PROJECT(TBL-NDX).
030100           MOVE CR-CP-START-DATE OF CLEAN-PROJECT-RECORD
030200               TO SR-CP-START-DATE OF TBL-SCORED-PROJECT(TBL-NDX).
030300           MOVE CR-CP-END-DATE   OF CLEAN-PROJECT-RECORD
030400               TO SR-CP-END-DATE OF TBL-SCORED-PROJECT(TBL-NDX).
030500           MOVE CR-TOTAL-ISSUED  OF CLEAN-PROJECT-RECORD
030600               TO SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX).
030700           MOVE CR-TOTAL-RETIRED OF CLEAN-PROJECT-RECORD
030800               TO SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX).
030900           MOVE CR-TOTAL-BUFFER  OF CLEAN-PROJECT-RECORD
031000               TO SR-TOTAL-BUFFER OF TBL-SCORED-PROJECT(TBL-NDX).
031100           MOVE CR-TOTAL-CANCELLED OF CLEAN-PROJECT-RECORD
031200               TO SR-TOTAL-CANCELLED OF TBL-SCORED-PROJECT(TBL-NDX).
031300           MOVE CR-EST-ANNUAL-REDUCTIONS OF CLEAN-PROJECT-RECORD
031400               TO SR-EST-ANNUAL-REDUCTIONS OF
031500                   TBL-SCORED-PROJECT(TBL-NDX).
031600           MOVE CR-NET-CREDITS   OF CLEAN-PROJECT-RECORD
031700               TO SR-NET-CREDITS OF TBL-SCORED-PROJECT(TBL-NDX).
031800           MOVE CR-RETIREMENT-RATE OF CLEAN-PROJECT-RECORD
031900               TO SR-RETIREMENT-RATE OF TBL-SCORED-PROJECT(TBL-NDX).
032000           MOVE CR-BUFFER-RATIO  OF CLEAN-PROJECT-RECORD
032100               TO SR-BUFFER-RATIO OF TBL-SCORED-PROJECT(TBL-NDX).
032200           MOVE CR-CREDITS-REMAINING OF CLEAN-PROJECT-RECORD
032300               TO SR-CREDITS-REMAINING OF
032400                   TBL-SCORED-PROJECT(TBL-NDX).
032500           MOVE CR-SIZE-TIER     OF CLEAN-PROJECT-RECORD
032600               TO SR-SIZE-TIER   OF TBL-SCORED-PROJECT(TBL-NDX).
032700           MOVE ZERO TO SR-FLAG-COUNT OF TBL-SCORED-PROJECT(TBL-NDX).
032800           MOVE SPACES TO SR-FLAG-CODES OF
032900               TBL-SCORED-PROJECT(TBL-NDX).
033000           MOVE FUNCTION UPPER-CASE(CR-PROJECT-TYPE-RAW)
033100               TO WS-TYPE-UPPER.
033200      *---------------------------------------------------------------*
033300       2900-ACCUMULATE-PORTFOLIO-TOTALS.
033400      *---------------------------------------------------------------*
033500           ADD 1 TO WS-TOTAL-PROJECTS.
033600           ADD SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) TO WS-SUM-CQI.
033700           ADD SR-TOTAL-ISSUED  OF TBL-SCORED-PROJECT(TBL-NDX)
033800               TO WS-SUM-ISSUED.
033900           ADD SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX)
034000               TO WS-SUM-RETIRED.
034100           IF SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) >= 70
034200               ADD 1 TO WS-TOTAL-HIGH-QUALITY
034300           END-IF.
034400           IF SR-FLAG-COUNT OF TBL-SCORED-PROJECT(TBL-NDX) > 0
034500               ADD 1 TO WS-TOTAL-FLAGGED
034600           END-IF.
034700      *---------------------------------------------------------------*
034800       2950-WRITE-SCORED-PROJECT.
034900      *---------------------------------------------------------------*
035000           MOVE CORRESPONDING TBL-SCORED-PROJECT(TBL-NDX)
035100               TO SCORED-PROJECT-RECORD.
035200           WRITE SCORED-PROJECT-RECORD.
035300      *---------------------------------------------------------------*
035400       3100-SCORE-VINTAGE.
035500      *---------------------------------------------------------------*
035600           IF SR-REGISTRATION-DATE OF TBL-SCORED-PROJECT(TBL-NDX) = 0
035700               MOVE 50.00 TO SR-VINTAGE-SCORE OF
035800                   TBL-SCORED-PROJECT(TBL-NDX)
035900           ELSE
036000               PERFORM 3110-COMPUTE-VINTAGE-AGE
036100               PERFORM 3120-VINTAGE-AGE-TO-SCORE
036200           END-IF.
036300      *---------------------------------------------------------------*
036400       3110-COMPUTE-VINTAGE-AGE.
036500      *---------------------------------------------------------------*
036600           COMPUTE WS-DAYS-REF =
036700               FUNCTION INTEGER-OF-DATE(WS-REFERENCE-DATE-NUM).
036800           COMPUTE WS-DAYS-REG =
036900               FUNCTION INTEGER-OF-DATE(SR-REGISTRATION-DATE OF
037000                   TBL-SCORED-PROJECT(TBL-NDX)).
037100           COMPUTE WS-DAYS-DIFF = WS-DAYS-REF - WS-DAYS-REG.
037200           COMPUTE WS-VINTAGE-AGE ROUNDED =
037300               WS-DAYS-DIFF / 365.25.
037400      *---------------------------------------------------------------*
037500       3120-VINTAGE-AGE-TO-SCORE.
037600      *---------------------------------------------------------------*
037700           EVALUATE TRUE
037800               WHEN WS-VINTAGE-AGE <= 3
037900                   MOVE 100.00 TO WS-SCORE-WORK
038000               WHEN WS-VINTAGE-AGE <= 8
038100                   COMPUTE WS-SCORE-WORK ROUNDED =
038200                       100 - (WS-VINTAGE-AGE - 3) * 6
038300               WHEN WS-VINTAGE-AGE <= 12
038400                   COMPUTE WS-SCORE-WORK ROUNDED =
038500                       70 - (WS-VINTAGE-AGE - 8) * 10
038600               WHEN OTHER
038700                   COMPUTE WS-SCORE-WORK ROUNDED =
038800                       30 - (WS-VINTAGE-AGE - 12) * 5
038900                   IF WS-SCORE-WORK < 10
039000                       MOVE 10.00 TO WS-SCORE-WORK
039100                   END-IF
039200           END-EVALUATE.
039300           MOVE WS-SCORE-WORK TO SR-VINTAGE-SCORE OF
039400               TBL-SCORED-PROJECT(TBL-NDX).
039500      *---------------------------------------------------------------*
039600       3200-SCORE-RETIRE-RATIO.
039700      *---------------------------------------------------------------*
039800           IF SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX) <= 0
039900               MOVE 50.00 TO SR-RETIRE-RATIO-SCORE OF
040000                   TBL-SCORED-PROJECT(TBL-NDX)
040100           ELSE
040200               COMPUTE WS-RATIO-WORK ROUNDED =
040300                   SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX) /
040400                   SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX)
040500               PERFORM 3210-RETIRE-RATIO-TO-SCORE
040600           END-IF.
040700      *---------------------------------------------------------------*
040800       3210-RETIRE-RATIO-TO-SCORE.
040900      *---------------------------------------------------------------*
041000           EVALUATE TRUE
041100               WHEN WS-RATIO-WORK >= 0.80
041200                   MOVE 100.00 TO WS-SCORE-WORK
041300               WHEN WS-RATIO-WORK >= 0.50
041400                   COMPUTE WS-SCORE-WORK ROUNDED =
041500                       60 + (WS-RATIO-WORK - 0.50) * 200
041600               WHEN WS-RATIO-WORK >= 0.20
041700                   COMPUTE WS-SCORE-WORK ROUNDED =
041800                       30 + (WS-RATIO-WORK - 0.20) * 100
041900               WHEN WS-RATIO-WORK >= 0.05
042000                   COMPUTE WS-SCORE-WORK ROUNDED =
042100                       10 + (WS-RATIO-WORK - 0.05) * 133
042200               WHEN OTHER
042300                   COMPUTE WS-SCORE-WORK ROUNDED =
042400                       WS-RATIO-WORK * 200
042500                   IF WS-SCORE-WORK < 0
042600                       MOVE 0.00 TO WS-SCORE-WORK
042700                   END-IF
042800           END-EVALUATE.
042900           MOVE WS-SCORE-WORK TO SR-RETIRE-RATIO-SCORE OF
043000               TBL-SCORED-PROJECT(TBL-NDX).
043100      *---------------------------------------------------------------*
043200       3300-SCORE-PROJECT-TYPE.
043300      *---------------------------------------------------------------*
043400           IF WS-TYPE-UPPER = SPACES
043500               MOVE 50.00 TO SR-PROJ-TYPE-SCORE OF
043600                   TBL-SCORED-PROJECT(TBL-NDX)
043700           ELSE
043800               MOVE ZERO                   TO WS-MATCH-CNT
043900               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
044000                   FOR ALL 'REDD+'
044100               IF WS-MATCH-CNT = 0
044200                   INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
044300                       FOR ALL 'AVOIDED DEFORESTATION'
044400               END-IF
044500               IF WS-MATCH-CNT = 0
044600                   INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT FOR ALL
044700                     'AVOIDED UNPLANNED DEFORESTATION AND DEGRADATION'
044800               END-IF
044900               IF WS-MATCH-CNT > 0
045000                   MOVE 30.00 TO SR-PROJ-TYPE-SCORE OF
045100                       TBL-SCORED-PROJECT(TBL-NDX)
045200               ELSE
045300                   PERFORM 3310-CHECK-MEDIUM-RISK-TYPE
045400               END-IF
045500           END-IF.
045600      *---------------------------------------------------------------*
045700       3310-CHECK-MEDIUM-RISK-TYPE.
045800      *---------------------------------------------------------------*
045900           MOVE ZERO                       TO WS-MATCH-CNT.
046000           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
046100               FOR ALL 'IMPROVED FOREST MANAGEMENT'.
046200           IF WS-MATCH-CNT = 0
046300               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT FOR ALL
046400                   'AGRICULTURE FORESTRY AND OTHER LAND USE'
046500           END-IF.
046600           IF WS-MATCH-CNT = 0
046700               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
046800                   FOR ALL 'AFFORESTATION/REFORESTATION'
046900           END-IF.
047000           IF WS-MATCH-CNT > 0
047100               MOVE 60.00 TO SR-PROJ-TYPE-SCORE OF
047200                   TBL-SCORED-PROJECT(TBL-NDX)
047300           ELSE
047400               MOVE 85.00 TO SR-PROJ-TYPE-SCORE OF
047500                   TBL-SCORED-PROJECT(TBL-NDX)
047600           END-IF.
047700      *---------------------------------------------------------------*
047800       3400-SCORE-TRANSPARENCY.
047900      *---------------------------------------------------------------*
048000           MOVE ZERO                       TO WS-POPULATED-CNT.
048100           IF SR-PROPONENT OF TBL-SCORED-PROJECT(TBL-NDX) NOT = SPACES
048200               ADD 1 TO WS-POPULATED-CNT
048300           END-IF.
048400           IF SR-REGION OF TBL-SCORED-PROJECT(TBL-NDX) NOT = SPACES
048500               ADD 1 TO WS-POPULATED-CNT
048600           END-IF.
048700           IF SR-CP-START-DATE OF TBL-SCORED-PROJECT(TBL-NDX) > 0
048800               ADD 1 TO WS-POPULATED-CNT
048900           END-IF.
049000           IF SR-CP-END-DATE OF TBL-SCORED-PROJECT(TBL-NDX) > 0
049100               ADD 1 TO WS-POPULATED-CNT
049200           END-IF.
049300           IF SR-EST-ANNUAL-REDUCTIONS OF
049400                   TBL-SCORED-PROJECT(TBL-NDX) > 0
049500               ADD 1 TO WS-POPULATED-CNT
049600           END-IF.
049700           IF SR-TOTAL-BUFFER OF TBL-SCORED-PROJECT(TBL-NDX) > 0
049800               ADD 1 TO WS-POPULATED-CNT
049900           END-IF.
050000           COMPUTE SR-TRANSPARENCY-SCORE OF
050100                   TBL-SCORED-PROJECT(TBL-NDX) ROUNDED =
050200               WS-POPULATED-CNT / 6 * 100.
050300      *---------------------------------------------------------------*
050400       3500-SCORE-ADDITIONALITY.
050500      *---------------------------------------------------------------*
050600           IF SR-REGISTRATION-DATE OF TBL-SCORED-PROJECT(TBL-NDX) = 0
050700               OR SR-CP-START-DATE OF TBL-SCORED-PROJECT(TBL-NDX) = 0
050800               MOVE 50.00 TO SR-ADDITIONALITY-SCORE OF
050900                   TBL-SCORED-PROJECT(TBL-NDX)
051000           ELSE
051100               COMPUTE WS-DAYS-REG =
051200                   FUNCTION INTEGER-OF-DATE(SR-REGISTRATION-DATE OF
051300                       TBL-SCORED-PROJECT(TBL-NDX))
051400               COMPUTE WS-DAYS-CPS =
051500                   FUNCTION INTEGER-OF-DATE(SR-CP-START-DATE OF
051600                       TBL-SCORED-PROJECT(TBL-NDX))
051700               COMPUTE WS-DAYS-DIFF = WS-DAYS-REG - WS-DAYS-CPS
051800               COMPUTE WS-ADDTL-LAG ROUNDED =
051900                   WS-DAYS-DIFF / 365.25
052000               PERFORM 3510-ADDITIONALITY-LAG-TO-SCORE
052100           END-IF.
052200      *---------------------------------------------------------------*
052300       3510-ADDITIONALITY-LAG-TO-SCORE.
052400      *---------------------------------------------------------------*
052500           EVALUATE TRUE
052600               WHEN WS-ADDTL-LAG <= 1
052700                   MOVE 90.00 TO SR-ADDITIONALITY-SCORE OF
052800                       TBL-SCORED-PROJECT(TBL-NDX)
052900               WHEN WS-ADDTL-LAG <= 3
053000                   MOVE 75.00 TO SR-ADDITIONALITY-SCORE OF
053100                       TBL-SCORED-PROJECT(TBL-NDX)
053200               WHEN WS-ADDTL-LAG <= 6
053300                   MOVE 55.00 TO SR-ADDITIONALITY-SCORE OF
053400                       TBL-SCORED-PROJECT(TBL-NDX)
053500               WHEN WS-ADDTL-LAG <= 10
053600                   MOVE 35.00 TO SR-ADDITIONALITY-SCORE OF
053700                       TBL-SCORED-PROJECT(TBL-NDX)
053800               WHEN OTHER
053900                   MOVE 15.00 TO SR-ADDITIONALITY-SCORE OF
054000                       TBL-SCORED-PROJECT(TBL-NDX)
054100           END-EVALUATE.
054200      *---------------------------------------------------------------*
054300       3600-SCORE-GOVERNANCE.
054400      *---------------------------------------------------------------*
054500           SET WS-GOV-NDX               TO 1.
054600           SEARCH WS-GOV-ENTRY
054700               AT END
054800                   MOVE 50.00 TO SR-GOVERNANCE-SCORE OF
054900                       TBL-SCORED-PROJECT(TBL-NDX)
055000               WHEN WS-GOV-COUNTRY(WS-GOV-NDX) =
055100                       SR-COUNTRY OF TBL-SCORED-PROJECT(TBL-NDX)
055200                   COMPUTE SR-GOVERNANCE-SCORE OF
055300                       TBL-SCORED-PROJECT(TBL-NDX) =
055400                       WS-GOV-INDEX-PCT(WS-GOV-NDX)
055500           END-SEARCH.
055600      *---------------------------------------------------------------*
055700       3700-COMPUTE-CQI.
055800      *---------------------------------------------------------------*
055900           COMPUTE SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) ROUNDED =
056000               SR-VINTAGE-SCORE OF TBL-SCORED-PROJECT(TBL-NDX) * 0.20
056100             + SR-RETIRE-RATIO-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
056200                   * 0.20
056300             + SR-PROJ-TYPE-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
056400                   * 0.20
056500             + SR-TRANSPARENCY-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
056600                   * 0.15
056700             + SR-ADDITIONALITY-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
056800                   * 0.15
056900             + SR-GOVERNANCE-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
057000                   * 0.10.
057100           EVALUATE TRUE
057200               WHEN SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) <= 40
057300                   MOVE 'VERY LOW  ' TO SR-QUALITY-TIER OF
057400                       TBL-SCORED-PROJECT(TBL-NDX)
057500               WHEN SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) <= 55
057600                   MOVE 'LOW       ' TO SR-QUALITY-TIER OF
057700                       TBL-SCORED-PROJECT(TBL-NDX)
057800               WHEN SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) <= 70
057900                   MOVE 'MEDIUM    ' TO SR-QUALITY-TIER OF
058000                       TBL-SCORED-PROJECT(TBL-NDX)
058100               WHEN SR-CQI OF TBL-SCORED-PROJECT(TBL-NDX) <= 85
058200                   MOVE 'HIGH      ' TO SR-QUALITY-TIER OF
058300                       TBL-SCORED-PROJECT(TBL-NDX)
058400               WHEN OTHER
058500                   MOVE 'VERY HIGH ' TO SR-QUALITY-TIER OF
058600                       TBL-SCORED-PROJECT(TBL-NDX)
058700           END-EVALUATE.
058800      *---------------------------------------------------------------*
058900       3800-DETECT-RED-FLAGS.
059000      *---------------------------------------------------------------*
059100           MOVE ZERO                       TO WS-FLAGS-SET.
059200           MOVE 0                          TO WS-MAX-SEV-RANK.
059300           IF SR-VINTAGE-SCORE OF TBL-SCORED-PROJECT(TBL-NDX) < 30
059400               SET WS-FLAGCAT-NDX TO 1
059500               PERFORM 3895-STORE-FLAG-SLOT
059600           END-IF.
059700           IF SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX) > 0 AND
059800               SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX) = 0
059900               SET WS-FLAGCAT-NDX TO 2
060000               PERFORM 3895-STORE-FLAG-SLOT
060100           END-IF.
060200           IF SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX) > 0 AND
060300               SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX) > 0
060400               COMPUTE WS-RATIO-WORK ROUNDED =
060500                   SR-TOTAL-RETIRED OF TBL-SCORED-PROJECT(TBL-NDX) /
060600                   SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX)
060700               IF WS-RATIO-WORK < 0.10
060800                   SET WS-FLAGCAT-NDX TO 3
060900                   PERFORM 3895-STORE-FLAG-SLOT
061000               END-IF
061100           END-IF.
061200           MOVE ZERO                       TO WS-MATCH-CNT.
061300           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
061400               FOR ALL 'REDD'.
061500           IF WS-MATCH-CNT > 0
061600               SET WS-FLAGCAT-NDX TO 4
061700               PERFORM 3895-STORE-FLAG-SLOT
061800           END-IF.
061900           IF SR-TOTAL-ISSUED OF TBL-SCORED-PROJECT(TBL-NDX)
062000                   > 50000000
062100               SET WS-FLAGCAT-NDX TO 5
062200               PERFORM 3895-STORE-FLAG-SLOT
062300           END-IF.
062350      *---------------------------------------------------------------*
062360       3810-DETECT-RED-FLAGS-CONT.
062370      *---------------------------------------------------------------*
062380           IF SR-ADDITIONALITY-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
062500                   < 40
062600               SET WS-FLAGCAT-NDX TO 6
062700               PERFORM 3895-STORE-FLAG-SLOT
062800           END-IF.
062900           IF SR-GOVERNANCE-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
063000                   < 45.0
063100               SET WS-FLAGCAT-NDX TO 7
063200               PERFORM 3895-STORE-FLAG-SLOT
063300           END-IF.
063400           IF SR-CP-END-DATE OF TBL-SCORED-PROJECT(TBL-NDX) > 0
063500               COMPUTE WS-DAYS-REF =
063600                   FUNCTION INTEGER-OF-DATE(WS-REFERENCE-DATE-NUM)
063700               COMPUTE WS-DAYS-CPS =
063800                   FUNCTION INTEGER-OF-DATE(SR-CP-END-DATE OF
063900                       TBL-SCORED-PROJECT(TBL-NDX))
064000               IF WS-DAYS-CPS <= WS-DAYS-REF + 366
064100                   SET WS-FLAGCAT-NDX TO 8
064200                   PERFORM 3895-STORE-FLAG-SLOT
064300               END-IF
064400           END-IF.
064500           IF SR-TRANSPARENCY-SCORE OF TBL-SCORED-PROJECT(TBL-NDX)
064600                   < 40
064700               SET WS-FLAGCAT-NDX TO 9
064800               PERFORM 3895-STORE-FLAG-SLOT
064900           END-IF.
065000           MOVE WS-FLAGS-SET TO SR-FLAG-COUNT OF
065100               TBL-SCORED-PROJECT(TBL-NDX).
065200           EVALUATE WS-MAX-SEV-RANK
065300               WHEN 3  MOVE 'HIGH  ' TO SR-MAX-SEVERITY OF
065400                           TBL-SCORED-PROJECT(TBL-NDX)
065500               WHEN 2  MOVE 'MEDIUM' TO SR-MAX-SEVERITY OF
065600                           TBL-SCORED-PROJECT(TBL-NDX)
065700               WHEN 1  MOVE 'LOW   ' TO SR-MAX-SEVERITY OF
065800                           TBL-SCORED-PROJECT(TBL-NDX)
065900               WHEN OTHER
066000                   MOVE 'NONE  ' TO SR-MAX-SEVERITY OF
066100                       TBL-SCORED-PROJECT(TBL-NDX)
066200           END-EVALUATE.
066250       3810-DETECT-RED-FLAGS-EXIT.
066260           EXIT.
066300      *---------------------------------------------------------------*
066400       3895-STORE-FLAG-SLOT.
066500      *---------------------------------------------------------------*
066600           ADD 1                           TO WS-FLAGS-SET.
066700           MOVE WS-FLAGCAT-CODE(WS-FLAGCAT-NDX)
066800               TO SR-FLAG-CODE-SLOT(WS-FLAGS-SET) OF
066900                   TBL-SCORED-PROJECT(TBL-NDX).
067000           IF WS-FLAGCAT-SEV-RANK(WS-FLAGCAT-NDX) > WS-MAX-SEV-RANK
067100               MOVE WS-FLAGCAT-SEV-RANK(WS-FLAGCAT-NDX)
067200                   TO WS-MAX-SEV-RANK
067300           END-IF.
067400           ADD 1 TO WS-FREQ-COUNT(WS-FLAGCAT-NDX).
067500      *---------------------------------------------------------------*
067600       3900-ACCUMULATE-FLAG-FREQUENCY.
067700      *---------------------------------------------------------------*
067800      *    FREQUENCY COUNTS ARE BUMPED DIRECTLY IN 3895-STORE-FLAG-
067900      *    SLOT AT THE MOMENT A FLAG FIRES; THIS PARAGRAPH IS KEPT AS
068000      *    THE NAMED ENTRY POINT THE UNIT MAP REFERS TO - NO FURTHER
068100      *    WORK REMAINS TO BE DONE HERE FOR THIS RECORD.
068200      *---------------------------------------------------------------*
068300           CONTINUE.
068400      *---------------------------------------------------------------*
068410      *    THE FOLLOWING FOUR PARAGRAPHS RANK THE NINE CATALOGUE
068420      *    ENTRIES BY FREQUENCY-COUNT DESCENDING SO THE FLAG SUMMARY
068430      *    FILE PRINTS MOST-COMMON FLAG FIRST - CS-0054.
068440      *---------------------------------------------------------------*
068450       3940-RANK-FLAGS-BY-COUNT.
068460      *---------------------------------------------------------------*
068470           PERFORM 3942-INIT-RANK-SLOT
068480               VARYING WS-OUTER-NDX FROM 1 BY 1
068490               UNTIL WS-OUTER-NDX > 9.
068500           PERFORM 3944-SORT-OUTER-PASS
068510               VARYING WS-OUTER-NDX FROM 1 BY 1
068520               UNTIL WS-OUTER-NDX > 8.
068530      *---------------------------------------------------------------*
068540       3942-INIT-RANK-SLOT.
068550      *---------------------------------------------------------------*
068560           MOVE WS-OUTER-NDX          TO WS-RANK-CATNDX(WS-OUTER-NDX).
068570      *---------------------------------------------------------------*
068580       3944-SORT-OUTER-PASS.
068590      *---------------------------------------------------------------*
068600           COMPUTE WS-INNER-NDX = WS-OUTER-NDX + 1.
068610           PERFORM 3946-SORT-COMPARE-SWAP
068620               VARYING WS-INNER-NDX FROM WS-INNER-NDX BY 1
068630               UNTIL WS-INNER-NDX > 9.
068640      *---------------------------------------------------------------*
068650       3946-SORT-COMPARE-SWAP.
068660      *---------------------------------------------------------------*
068670           IF WS-FREQ-COUNT(WS-RANK-CATNDX(WS-INNER-NDX)) >
068680                   WS-FREQ-COUNT(WS-RANK-CATNDX(WS-OUTER-NDX))
068690               MOVE WS-RANK-CATNDX(WS-OUTER-NDX) TO WS-SWAP-NDX
068700               MOVE WS-RANK-CATNDX(WS-INNER-NDX)
068710                   TO WS-RANK-CATNDX(WS-OUTER-NDX)
068720               MOVE WS-SWAP-NDX TO WS-RANK-CATNDX(WS-INNER-NDX)
068730           END-IF.
068740      *---------------------------------------------------------------*
068750       3950-WRITE-FLAG-SUMMARY.
068760      *---------------------------------------------------------------*
068770           PERFORM 3940-RANK-FLAGS-BY-COUNT.
068780           PERFORM 3960-WRITE-ONE-FLAG-SUMMARY
068790               VARYING WS-RANK-NDX FROM 1 BY 1
068800               UNTIL WS-RANK-NDX > 9.
068900      *---------------------------------------------------------------*
069100       3960-WRITE-ONE-FLAG-SUMMARY.
069200      *---------------------------------------------------------------*
069210           MOVE WS-RANK-CATNDX(WS-RANK-NDX) TO WS-CAT-NUM.
069300           IF WS-FREQ-COUNT(WS-CAT-NUM) > 0
069400               MOVE WS-FLAGCAT-CODE(WS-CAT-NUM) TO FS-FLAG-CODE
069500               MOVE WS-FLAGCAT-LABEL(WS-CAT-NUM) TO FS-FLAG-LABEL
069600               MOVE WS-FLAGCAT-SEVERITY(WS-CAT-NUM) TO FS-SEVERITY
069700               MOVE WS-FREQ-COUNT(WS-CAT-NUM) TO FS-PROJECT-COUNT
069800               COMPUTE FS-PCT-OF-PORTFOLIO ROUNDED =
069900                   WS-FREQ-COUNT(WS-CAT-NUM) /
070000                   WS-TOTAL-PROJECTS * 100
070100               WRITE FLAG-SUMMARY-RECORD
070200           END-IF.
070300      *---------------------------------------------------------------*
070400       4000-BUILD-REPORT.
070500      *---------------------------------------------------------------*
070600           CALL 'CSRPT' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
070700               RECORD-TABLE, WS-TOTAL-PROJECTS, WS-SUM-CQI,
070800               WS-TOTAL-HIGH-QUALITY, WS-TOTAL-FLAGGED,
070900               WS-SUM-ISSUED, WS-SUM-RETIRED.
071000      *---------------------------------------------------------------*
071100       3000-CLOSE-FILES.
071200      *---------------------------------------------------------------*
071300           CLOSE CLEAN-PROJECTS
071400                 SCORED-PROJECTS
071500                 FLAG-SUMMARY.
071600      *---------------------------------------------------------------*
071700       8000-READ-CLEAN-PROJECT.
071800      *---------------------------------------------------------------*
071900           READ CLEAN-PROJECTS
072000               AT END
072100                   SET END-OF-FILE TO TRUE
072200           END-READ.
072250      *---------------------------------------------------------------*
072260       9990-ABEND-EXIT.
072270      *---------------------------------------------------------------*
072280           DISPLAY 'CSSCORE TERMINATED ON OPEN ERROR - SEE LOG'.
072290           GOBACK.
