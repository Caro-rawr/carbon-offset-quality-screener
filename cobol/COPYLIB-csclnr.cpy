000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSCLNR.CPY
000300      *  CLEAN-PROJECT-RECORD - INTERMEDIATE RECORD WRITTEN BY
000400      *  CSLOAD AFTER VALIDATION AND CLEANING, READ BY CSSCORE.
000500      *  CARRIES THE CANONICAL PROJECT TYPE *AND* THE RAW TYPE
000600      *  TEXT, SINCE THE SCORER STILL NEEDS THE RAW WORDING FOR
000700      *  ITS RISK-PHRASE SUBSTRING MATCHING.
000800      *-----------------------------------------------------------*
000900      *  MAINTENANCE LOG
001000      *  DATE       INIT  REQ#      DESCRIPTION
001100      *  ---------- ----  --------  ------------------------------
001200      *  03/02/1991 RFH   CS-0002   ORIGINAL LAYOUT.
001300      *  07/08/1993 DQT   CS-0019   ADDED CR-CREDITS-REMAINING AND
001400      *                             CR-SIZE-TIER PER CLEANER RULES.
001500      *-----------------------------------------------------------*
001600       01  CLEAN-PROJECT-RECORD.
001700           05  CR-PROJECT-ID              PIC X(10).
001800           05  CR-PROJECT-NAME            PIC X(40).
001900           05  CR-PROPONENT                PIC X(30).
002000           05  CR-COUNTRY                  PIC X(20).
002100           05  CR-REGION                   PIC X(15).
002200           05  CR-PROJECT-TYPE             PIC X(30).
002300           05  CR-PROJECT-TYPE-RAW         PIC X(30).
002400           05  CR-STATUS                   PIC X(15).
002500           05  CR-DATES.
002600               10  CR-REGISTRATION-DATE    PIC 9(08).
002700               10  CR-CP-START-DATE        PIC 9(08).
002800               10  CR-CP-END-DATE          PIC 9(08).
002900           05  CR-AMOUNTS.
003000               10  CR-TOTAL-ISSUED         PIC 9(10).
003100               10  CR-TOTAL-RETIRED        PIC 9(10).
003200               10  CR-TOTAL-BUFFER         PIC 9(10).
003300               10  CR-TOTAL-CANCELLED      PIC 9(10).
003400           05  CR-EST-ANNUAL-REDUCTIONS    PIC 9(10).
003500           05  CR-NET-CREDITS              PIC S9(11).
003800           05  CR-RETIREMENT-RATE          PIC 9(01)V9(04).
003900           05  CR-BUFFER-RATIO             PIC 9(01)V9(04).
004000           05  CR-CREDITS-REMAINING        PIC 9(10).
004100           05  CR-SIZE-TIER                PIC X(08).
004200           05  FILLER                      PIC X(07).
