000100      *===============================================================*
000200      * PROGRAM NAME:    CSRPT
000300      * ORIGINAL AUTHOR: R. F. HUTCHENS
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700      * ---------- --------------  ---------------------------------
000800      * 03/09/1991 R F HUTCHENS    CREATED AS THE REPORT SUBPROGRAM
000900      *                            CALLED BY CSSCORE (REQ CS-0002).
001000      * 11/14/1995 D Q TRUJILLO    CS-0054 ADDED FLAG-COUNT COLUMN TO
001100      *                            THE TOP/BOTTOM LISTINGS.
001200      * 01/11/1999 M K BAPTISTE    CS-0088 Y2K REVIEW - HEADING DATE
001300      *                            ALREADY CARRIES 4-DIGIT YEAR.
001400      * 06/30/2001 L H PARDO       CS-0121 SORT PASS NOW BOUNDED BY
001500      *                            RECORD-TABLE-SIZE, NOT A FIXED 999,
001600      *                            TO MATCH THE WIDER TABLE IN CSTAB.
001700      *                            ADDED THE RUN-INFO CONSOLE TRACE
001800      *                            WHILE TRACKING DOWN A SORT DEFECT.
001900      * 03/14/2008 G N OYELARAN    CS-0171 TOP/BOTTOM-N COUNT NOW A RUN
002000      *                            PARAMETER INSTEAD OF A FIXED 10.
002050      * 09/22/2011 G N OYELARAN    CS-0183 SUMMARY CARD TITLE WAS
002060      *                            WRITTEN DIRECT TO 9110 INSTEAD OF
002070      *                            THROUGH 9100 - THREW THE PAGE
002080      *                            HEADING AND PAGE COUNT OFF BY ONE ON
002085      *                            EVERY RUN.  CARD NOW FALLS IN
002086      *                            THROUGH 9120 LIKE EVERY OTHER
002087      *                            LISTING, AND 9110 ONCE AGAIN BLANKS
002088      *                            PRINT-LINE AFTER THE PAGE-EJECT
002089      *                            WRITE.
002090      * 09/22/2011 G N OYELARAN    CS-0184 SUMRPT OPEN NOW STATUS-
002095      *                            CHECKED LIKE THE OTHER TWO PROGRAMS -
002096      *                            ABENDS CLEAN TO 9990 ON A BAD OPEN.
002100      *===============================================================*
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID.  CSRPT.
002400       AUTHOR.       R F HUTCHENS.
002500       INSTALLATION. CARBON REGISTRY ANALYTICS UNIT.
002600       DATE-WRITTEN. 03/09/1991.
002700       DATE-COMPILED.
002800       SECURITY.     NON-CONFIDENTIAL.
002900      *===============================================================*
003000       ENVIRONMENT DIVISION.
003100      *---------------------------------------------------------------*
003200       CONFIGURATION SECTION.
003300      *---------------------------------------------------------------*
003400       SOURCE-COMPUTER. IBM-3081.
003500       OBJECT-COMPUTER. IBM-3081.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800      *---------------------------------------------------------------*
003900       INPUT-OUTPUT SECTION.
004000      *---------------------------------------------------------------*
004100       FILE-CONTROL.
004200           SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
004300             ORGANIZATION IS SEQUENTIAL
004400             FILE STATUS IS SUMMARY-REPORT-STATUS.
004500      *===============================================================*
004600       DATA DIVISION.
004700       FILE SECTION.
004800      *---------------------------------------------------------------*
004900       FD  SUMMARY-REPORT RECORDING MODE IS F.
005000       01  PRINT-RECORD.
005100           05  PRINT-LINE                  PIC X(132).
005200      *===============================================================*
005300       WORKING-STORAGE SECTION.
005400      *---------------------------------------------------------------*
005500       01  WS-SWITCHES-MISC-FIELDS.
005600           05  SUMMARY-REPORT-STATUS       PIC X(02).
005700               88  SR-OK                               VALUE '00'.
005800       COPY CSPRTC.
005900      *---------------------------------------------------------------*
006000      *    WS-CURRENT-DATE-NUM IS A NUMERIC VIEW OF THE RUN DATE FOR
006100      *    THE OPERATOR CONSOLE TRACE IN 9900 - DISPLAY WANTS A
006200      *    SINGLE NUMERIC FIELD, NOT THE BROKEN-OUT CCYY/MM/DD GROUP.
006300      *---------------------------------------------------------------*
006400       01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
006500      *---------------------------------------------------------------*
006600       01  WS-TOPN-FIELDS.
006700           05  WS-TOPN-PARM                PIC X(04)  VALUE SPACES.
006800           05  WS-TOPN-PARM-NUM REDEFINES
006900                   WS-TOPN-PARM            PIC 9(04).
007000           05  WS-TOPN-COUNT                PIC 9(04)  COMP.
007100      *---------------------------------------------------------------*
007200      *    SORT WORK FIELDS - SELECTION SORT OF THE RECORD-TABLE BY
007300      *    SR-CQI DESCENDING, IN PLACE.  TABLE IS SMALL (HUNDREDS TO
007400      *    LOW THOUSANDS OF PROJECTS) SO AN IN-MEMORY SORT IS CHEAP -
007500      *    SEE CS-0002 DESIGN NOTE IN COPYLIB-CSTAB.
007600      *---------------------------------------------------------------*
007700       01  WS-SORT-WORK-FIELDS.
007800           05  TBL-OUTER                   PIC S9(05) COMP.
007900           05  TBL-INNER                   PIC S9(05) COMP.
008000           05  WS-SWAP-ENTRY                PIC X(420).
008100      *---------------------------------------------------------------*
008200      *    DEBUG VIEW OF THE SWAP BUFFER - ADDED UNDER CS-0121 WHEN
008300      *    THE SORT PASS WAS MISBEHAVING ON THE WIDER TABLE; LEFT IN
008400      *    SO THE OPERATOR CONSOLE SHOWS WHICH PROJECT CAME OUT ON TOP.
008500      *---------------------------------------------------------------*
008600       01  WS-SWAP-ENTRY-VIEW REDEFINES WS-SWAP-ENTRY.
008700           05  WSV-PROJECT-ID               PIC X(10).
008800           05  FILLER                       PIC X(293).
008900           05  WSV-CQI                      PIC 9(03)V9(02).
009000           05  FILLER                       PIC X(112).
009100      *---------------------------------------------------------------*
009200       01  WS-SUMMARY-CARD-FIELDS.
009300           05  WS-AVG-CQI                  PIC 9(03)V9(01).
009400           05  WS-PCT-HIGH-QUALITY          PIC 9(03)V9(01).
009500           05  WS-PCT-FLAGGED               PIC 9(03)V9(01).
009600           05  WS-ISSUED-MTCO2E             PIC 9(07)V9(01).
009700           05  WS-RETIRED-MTCO2E            PIC 9(07)V9(01).
009800      *---------------------------------------------------------------*
009900       01  WS-PRINT-NDX                    PIC S9(05) COMP.
010000       01  WS-PRINT-STOP                   PIC S9(05) COMP.
010100      *---------------------------------------------------------------*
010200       01  HEADING-LINE-1.
010300           05  FILLER  PIC X(12) VALUE 'TODAYS DATE:'.
010400           05  HL1-MONTH-OUT                PIC 99.
010500           05  FILLER  PIC X     VALUE '/'.
010600           05  HL1-DAY-OUT                  PIC 99.
010700           05  FILLER  PIC X     VALUE '/'.
010800           05  HL1-YEAR-OUT                 PIC 9999.
010900           05  FILLER  PIC X(101) VALUE SPACE.
011000           05  FILLER  PIC X(06) VALUE 'PAGE: '.
011100           05  HL1-PAGE-COUNT               PIC ZZ9.
011200      *---------------------------------------------------------------*
011300       01  HEADING-LINE-2.
011400           05  FILLER  PIC X(132) VALUE
011500               'PORTFOLIO QUALITY SUMMARY'.
011600      *---------------------------------------------------------------*
011700       01  CARD-LINE-PROJECTS.
011800           05  FILLER  PIC X(25)
011900               VALUE 'TOTAL PROJECTS ANALYZED: '.
012000           05  CL-TOTAL-PROJECTS            PIC ZZZ,ZZZ,ZZ9.
012100           05  FILLER  PIC X(96) VALUE SPACE.
012200      *---------------------------------------------------------------*
012300       01  CARD-LINE-QUALITY.
012400           05  FILLER  PIC X(13) VALUE 'AVERAGE CQI: '.
012500           05  CL-AVG-CQI                   PIC ZZ9.9.
012600           05  FILLER  PIC X(05) VALUE SPACE.
012700           05  FILLER  PIC X(18) VALUE 'PCT HIGH QUALITY: '.
012800           05  CL-PCT-HIGH-QUALITY          PIC ZZ9.9.
012900           05  FILLER  PIC X(01) VALUE '%'.
013000           05  FILLER  PIC X(05) VALUE SPACE.
013100           05  FILLER  PIC X(13) VALUE 'PCT FLAGGED: '.
013200           05  CL-PCT-FLAGGED               PIC ZZ9.9.
013300           05  FILLER  PIC X(01) VALUE '%'.
013400           05  FILLER  PIC X(61) VALUE SPACE.
013500      *---------------------------------------------------------------*
013600       01  CARD-LINE-VOLUMES.
013700           05  FILLER  PIC X(23)
013800               VALUE 'TOTAL ISSUED (MTCO2E): '.
013900           05  CL-ISSUED-MTCO2E             PIC ZZZ,ZZ9.9.
014000           05  FILLER  PIC X(06) VALUE SPACE.
014100           05  FILLER  PIC X(24)
014200               VALUE 'TOTAL RETIRED (MTCO2E): '.
014300           05  CL-RETIRED-MTCO2E            PIC ZZZ,ZZ9.9.
014400           05  FILLER  PIC X(61) VALUE SPACE.
014500      *---------------------------------------------------------------*
014600       01  HEADING-LINE-TOPN.
014700           05  FILLER  PIC X(04) VALUE 'TOP '.
014800           05  HLT-COUNT                    PIC ZZZ9.
014900           05  FILLER  PIC X(16) VALUE ' PROJECTS BY CQI'.
015000           05  FILLER  PIC X(108) VALUE SPACE.
015100      *---------------------------------------------------------------*
015200       01  HEADING-LINE-BOTN.
015300           05  FILLER  PIC X(07) VALUE 'BOTTOM '.
015400           05  HLB-COUNT                    PIC ZZZ9.
015500           05  FILLER  PIC X(31) VALUE
015600               ' PROJECTS BY CQI (HIGHEST RISK)'.
015700           05  FILLER  PIC X(90) VALUE SPACE.
015800      *---------------------------------------------------------------*
015900       01  HEADING-LINE-COLUMNS.
016000           05  FILLER  PIC X(10) VALUE 'PROJECT ID'.
016100           05  FILLER  PIC X(01) VALUE SPACE.
016200           05  FILLER  PIC X(30) VALUE 'NAME'.
016300           05  FILLER  PIC X(01) VALUE SPACE.
016400           05  FILLER  PIC X(15) VALUE 'COUNTRY'.
016500           05  FILLER  PIC X(01) VALUE SPACE.
016600           05  FILLER  PIC X(20) VALUE 'TYPE'.
016700           05  FILLER  PIC X(01) VALUE SPACE.
016800           05  FILLER  PIC X(06) VALUE 'CQI'.
016900           05  FILLER  PIC X(02) VALUE SPACE.
017000           05  FILLER  PIC X(10) VALUE 'TIER'.
017100           05  FILLER  PIC X(01) VALUE SPACE.
017200           05  FILLER  PIC X(02) VALUE 'FL'.
017300           05  FILLER  PIC X(32) VALUE SPACE.
017400      *---------------------------------------------------------------*
017500       01  DETAIL-LINE-PROJECT.
017600           05  DL-PROJECT-ID                PIC X(10).
017700           05  FILLER  PIC X(01) VALUE SPACE.
017800           05  DL-PROJECT-NAME              PIC X(30).
017900           05  FILLER  PIC X(01) VALUE SPACE.
018000           05  DL-COUNTRY                   PIC X(15).
018100           05  FILLER  PIC X(01) VALUE SPACE.
018200           05  DL-PROJECT-TYPE              PIC X(20).
018300           05  FILLER  PIC X(01) VALUE SPACE.
018400           05  DL-CQI                       PIC ZZ9.99.
018500           05  FILLER  PIC X(02) VALUE SPACE.
018600           05  DL-QUALITY-TIER              PIC X(10).
018700           05  FILLER  PIC X(01) VALUE SPACE.
018800           05  DL-FLAG-COUNT                PIC Z9.
018900           05  FILLER  PIC X(32) VALUE SPACE.
019000      *---------------------------------------------------------------*
019100       LINKAGE SECTION.
019200       COPY CSTAB.
019300       01  WS-TOTAL-PROJECTS                PIC 9(07)  COMP.
019400       01  WS-SUM-CQI                       PIC 9(09)V99.
019500       01  WS-TOTAL-HIGH-QUALITY            PIC 9(07)  COMP.
019600       01  WS-TOTAL-FLAGGED                 PIC 9(07)  COMP.
019700       01  WS-SUM-ISSUED                    PIC 9(15).
019800       01  WS-SUM-RETIRED                   PIC 9(15).
019900      *===============================================================*
020000       PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
020100           RECORD-TABLE, WS-TOTAL-PROJECTS, WS-SUM-CQI,
020200           WS-TOTAL-HIGH-QUALITY, WS-TOTAL-FLAGGED, WS-SUM-ISSUED,
020300           WS-SUM-RETIRED.
020400      *---------------------------------------------------------------*
020500       0000-MAIN-PROCESSING.
020600      *---------------------------------------------------------------*
020700           PERFORM 1500-OPEN-AND-INIT.
020800           PERFORM 1000-SORT-TABLE.
020900           IF RECORD-TABLE-SIZE > 0
021000               PERFORM 9900-DISPLAY-RUN-INFO
021100           END-IF.
021200           PERFORM 2000-PRINT-SUMMARY-CARD.
021300           PERFORM 3000-PRINT-TOP-N.
021400           PERFORM 4000-PRINT-BOTTOM-N.
021500           CLOSE SUMMARY-REPORT.
021600           GOBACK.
021700      *---------------------------------------------------------------*
021800       1500-OPEN-AND-INIT.
021900      *---------------------------------------------------------------*
022000           OPEN OUTPUT SUMMARY-REPORT.
022050           IF NOT SR-OK
022060               DISPLAY 'SUMMARY-REPORT OPEN ERROR: '
022070                   SUMMARY-REPORT-STATUS
022080               GO TO 9990-ABEND-EXIT
022090           END-IF.
022100           MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
022200           MOVE WS-CURRENT-YEAR             TO HL1-YEAR-OUT.
022300           MOVE WS-CURRENT-MONTH            TO HL1-MONTH-OUT.
022400           MOVE WS-CURRENT-DAY              TO HL1-DAY-OUT.
022500           ACCEPT WS-TOPN-PARM.
022600           IF WS-TOPN-PARM IS NUMERIC AND WS-TOPN-PARM NOT = SPACES
022700               MOVE WS-TOPN-PARM-NUM        TO WS-TOPN-COUNT
022800           ELSE
022900               MOVE 10                      TO WS-TOPN-COUNT
023000           END-IF.
023100      *---------------------------------------------------------------*
023200       1000-SORT-TABLE.
023300      *---------------------------------------------------------------*
023400           PERFORM 1010-SORT-OUTER-PASS
023500               VARYING TBL-OUTER FROM 1 BY 1
023600               UNTIL TBL-OUTER >= RECORD-TABLE-SIZE.
023700      *---------------------------------------------------------------*
023800       1010-SORT-OUTER-PASS.
023900      *---------------------------------------------------------------*
024000           COMPUTE TBL-INNER = TBL-OUTER + 1.
024100           PERFORM 1020-SORT-COMPARE-SWAP
024200               VARYING TBL-INNER FROM TBL-INNER BY 1
024300               UNTIL TBL-INNER > RECORD-TABLE-SIZE.
024400      *---------------------------------------------------------------*
024500       1020-SORT-COMPARE-SWAP.
024600      *---------------------------------------------------------------*
024700           IF SR-CQI OF TBL-SCORED-PROJECT(TBL-INNER) >
024800                   SR-CQI OF TBL-SCORED-PROJECT(TBL-OUTER)
024900               MOVE TBL-SCORED-PROJECT(TBL-OUTER) TO WS-SWAP-ENTRY
025000               MOVE TBL-SCORED-PROJECT(TBL-INNER)
025100                   TO TBL-SCORED-PROJECT(TBL-OUTER)
025200               MOVE WS-SWAP-ENTRY TO TBL-SCORED-PROJECT(TBL-INNER)
025300           END-IF.
025400      *---------------------------------------------------------------*
025500       2000-PRINT-SUMMARY-CARD.
025600      *---------------------------------------------------------------*
025650           IF LINE-COUNT GREATER THAN LINES-ON-PAGE
025660               PERFORM 9100-PRINT-HEADING-LINES
025670           END-IF.
025700           IF WS-TOTAL-PROJECTS > 0
025800               COMPUTE WS-AVG-CQI ROUNDED =
025900                   WS-SUM-CQI / WS-TOTAL-PROJECTS
026000               COMPUTE WS-PCT-HIGH-QUALITY ROUNDED =
026100                   WS-TOTAL-HIGH-QUALITY / WS-TOTAL-PROJECTS * 100
026200               COMPUTE WS-PCT-FLAGGED ROUNDED =
026300                   WS-TOTAL-FLAGGED / WS-TOTAL-PROJECTS * 100
026400           ELSE
026500               MOVE ZERO TO WS-AVG-CQI WS-PCT-HIGH-QUALITY
026600                   WS-PCT-FLAGGED
026700           END-IF.
026800           COMPUTE WS-ISSUED-MTCO2E ROUNDED =
026900               WS-SUM-ISSUED / 1000000.
027000           COMPUTE WS-RETIRED-MTCO2E ROUNDED =
027100               WS-SUM-RETIRED / 1000000.
027200           MOVE HEADING-LINE-2              TO PRINT-LINE.
027300           PERFORM 9120-WRITE-PRINT-LINE.
027400           MOVE WS-TOTAL-PROJECTS            TO CL-TOTAL-PROJECTS.
027500           MOVE CARD-LINE-PROJECTS          TO PRINT-LINE.
027600           PERFORM 9120-WRITE-PRINT-LINE.
027700           MOVE WS-AVG-CQI                  TO CL-AVG-CQI.
027800           MOVE WS-PCT-HIGH-QUALITY          TO CL-PCT-HIGH-QUALITY.
027900           MOVE WS-PCT-FLAGGED               TO CL-PCT-FLAGGED.
028000           MOVE CARD-LINE-QUALITY            TO PRINT-LINE.
028100           PERFORM 9120-WRITE-PRINT-LINE.
028200           MOVE WS-ISSUED-MTCO2E             TO CL-ISSUED-MTCO2E.
028300           MOVE WS-RETIRED-MTCO2E            TO CL-RETIRED-MTCO2E.
028400           MOVE CARD-LINE-VOLUMES           TO PRINT-LINE.
028500           PERFORM 9120-WRITE-PRINT-LINE.
028600      *---------------------------------------------------------------*
028700       3000-PRINT-TOP-N.
028800      *---------------------------------------------------------------*
028900           MOVE WS-TOPN-COUNT               TO HLT-COUNT.
029000           MOVE HEADING-LINE-TOPN           TO PRINT-LINE.
029100           PERFORM 9120-WRITE-PRINT-LINE.
029200           MOVE HEADING-LINE-COLUMNS        TO PRINT-LINE.
029300           PERFORM 9120-WRITE-PRINT-LINE.
029400           IF WS-TOPN-COUNT > RECORD-TABLE-SIZE
029500               MOVE RECORD-TABLE-SIZE        TO WS-PRINT-STOP
029600           ELSE
029700               MOVE WS-TOPN-COUNT             TO WS-PRINT-STOP
029800           END-IF.
029900           PERFORM 3100-PRINT-ONE-PROJECT
030000               VARYING WS-PRINT-NDX FROM 1 BY 1
030100               UNTIL WS-PRINT-NDX > WS-PRINT-STOP.
030200      *---------------------------------------------------------------*
030300       3100-PRINT-ONE-PROJECT.
030400      *---------------------------------------------------------------*
030500           PERFORM 5000-MOVE-DETAIL-FIELDS
030550               THRU 5010-MOVE-DETAIL-FIELDS-EXIT.
030600           MOVE DETAIL-LINE-PROJECT         TO PRINT-LINE.
030700           PERFORM 9120-WRITE-PRINT-LINE.
030800      *---------------------------------------------------------------*
030900       4000-PRINT-BOTTOM-N.
031000      *---------------------------------------------------------------*
031100           MOVE WS-TOPN-COUNT               TO HLB-COUNT.
031200           MOVE HEADING-LINE-BOTN           TO PRINT-LINE.
031300           PERFORM 9120-WRITE-PRINT-LINE.
031400           MOVE HEADING-LINE-COLUMNS        TO PRINT-LINE.
031500           PERFORM 9120-WRITE-PRINT-LINE.
031600           IF WS-TOPN-COUNT > RECORD-TABLE-SIZE
031700               MOVE 1                        TO WS-PRINT-STOP
031800           ELSE
031900               COMPUTE WS-PRINT-STOP =
032000                   RECORD-TABLE-SIZE - WS-TOPN-COUNT + 1
032100           END-IF.
032200           PERFORM 4100-PRINT-ONE-REVERSE
032300               VARYING WS-PRINT-NDX FROM RECORD-TABLE-SIZE BY -1
032400               UNTIL WS-PRINT-NDX < WS-PRINT-STOP.
032500      *---------------------------------------------------------------*
032600       4100-PRINT-ONE-REVERSE.
032700      *---------------------------------------------------------------*
032800           PERFORM 5000-MOVE-DETAIL-FIELDS
032850               THRU 5010-MOVE-DETAIL-FIELDS-EXIT.
032900           MOVE DETAIL-LINE-PROJECT         TO PRINT-LINE.
033000           PERFORM 9120-WRITE-PRINT-LINE.
033100      *---------------------------------------------------------------*
033200       5000-MOVE-DETAIL-FIELDS.
033300      *---------------------------------------------------------------*
033400           MOVE SR-PROJECT-ID OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
033500               TO DL-PROJECT-ID.
033600           MOVE SR-PROJECT-NAME OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
033700               TO DL-PROJECT-NAME.
033800           MOVE SR-COUNTRY OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
033900               TO DL-COUNTRY.
034000           MOVE SR-PROJECT-TYPE OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
034100               TO DL-PROJECT-TYPE.
034150      *---------------------------------------------------------------*
034160       5010-MOVE-DETAIL-FIELDS-CONT.
034170      *---------------------------------------------------------------*
034200           MOVE SR-CQI OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
034300               TO DL-CQI.
034400           MOVE SR-QUALITY-TIER OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
034500               TO DL-QUALITY-TIER.
034600           MOVE SR-FLAG-COUNT OF TBL-SCORED-PROJECT(WS-PRINT-NDX)
034700               TO DL-FLAG-COUNT.
034750       5010-MOVE-DETAIL-FIELDS-EXIT.
034760           EXIT.
034800      *---------------------------------------------------------------*
034900       9100-PRINT-HEADING-LINES.
035000      *---------------------------------------------------------------*
035100           MOVE PAGE-COUNT                  TO HL1-PAGE-COUNT.
035200           MOVE HEADING-LINE-1              TO PRINT-LINE.
035300           PERFORM 9110-WRITE-TOP-OF-PAGE.
035400           MOVE 2                           TO LINE-SPACEING.
035500           ADD  1                           TO PAGE-COUNT.
035600           MOVE 5                           TO LINE-COUNT.
035700      *---------------------------------------------------------------*
035800       9110-WRITE-TOP-OF-PAGE.
035900      *---------------------------------------------------------------*
036000           WRITE PRINT-RECORD
036100               AFTER ADVANCING PAGE.
036150           MOVE SPACE                      TO PRINT-LINE.
036200      *---------------------------------------------------------------*
036300       9120-WRITE-PRINT-LINE.
036400      *---------------------------------------------------------------*
036500           IF LINE-COUNT GREATER THAN LINES-ON-PAGE
036600               PERFORM 9100-PRINT-HEADING-LINES
036700           END-IF.
036800           WRITE PRINT-RECORD
036900               AFTER ADVANCING LINE-SPACEING.
037000           ADD  1                           TO LINE-COUNT.
037100           MOVE 1                           TO LINE-SPACEING.
037200      *---------------------------------------------------------------*
037300       9900-DISPLAY-RUN-INFO.
037400      *---------------------------------------------------------------*
037500           DISPLAY 'CSRPT RUN DATE: ' WS-CURRENT-DATE-NUM
037600               ' TOP-N PARM: ' WS-TOPN-COUNT.
037700           MOVE TBL-SCORED-PROJECT(1)       TO WS-SWAP-ENTRY.
037800           DISPLAY 'TOP PROJECT THIS RUN: ' WSV-PROJECT-ID
037900               ' CQI: ' WSV-CQI.
037950      *---------------------------------------------------------------*
037960       9990-ABEND-EXIT.
037970      *---------------------------------------------------------------*
037980           DISPLAY 'CSRPT TERMINATED ON OPEN ERROR - SEE LOG'.
037990           GOBACK.
