000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSPRTC.CPY
000300      *  SHOP-STANDARD PRINTER CONTROL WORK AREA.
000400      *  COPIED INTO ANY PROGRAM THAT OWNS A PRINT FILE SO PAGE
000500      *  BREAKS AND SPACING ARE HANDLED THE SAME WAY EVERYWHERE.
000600      *-----------------------------------------------------------*
000700      *  MAINTENANCE LOG
000800      *  DATE       INIT  REQ#      DESCRIPTION
000900      *  ---------- ----  --------  ------------------------------
001000      *  11/02/1989 RFH   CS-0007   ORIGINAL COPYBOOK, LIFTED FROM
001100      *                             THE CLAIMS PRINT-CONTROL AREA.
001200      *  04/14/1994 DQT   CS-0041   ADDED WS-CURRENT-DATE-DATA SO
001300      *                             PROGRAMS STOP ACCEPTING DATE
001400      *                             PIECEMEAL.
001500      *  01/11/1999 MKB   CS-0088   Y2K - WS-CURRENT-YEAR WIDENED
001600      *                             TO 4 DIGITS.  CENTURY WINDOW
001700      *                             NO LONGER NEEDED.
001800      *-----------------------------------------------------------*
001900       01  CSPRTC-PRINT-CONTROL.
002000           05  LINE-SPACEING           PIC 9(02)      VALUE 1.
002100           05  LINE-COUNT              PIC 9(03)      VALUE 999.
002200           05  LINES-ON-PAGE           PIC 9(03)      VALUE 58.
002300           05  PAGE-COUNT              PIC 9(03) COMP VALUE 1.
002400           05  FILLER                  PIC X(20)      VALUE SPACE.
002500       01  WS-CURRENT-DATE-DATA.
002600           05  WS-CURRENT-DATE.
002700               10  WS-CURRENT-YEAR     PIC 9(04).
002800               10  WS-CURRENT-MONTH    PIC 9(02).
002900               10  WS-CURRENT-DAY      PIC 9(02).
003000           05  WS-CURRENT-TIME         PIC 9(08).
003100           05  FILLER                 PIC X(06)       VALUE SPACE.
