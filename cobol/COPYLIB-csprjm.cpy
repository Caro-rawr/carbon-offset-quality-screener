000100      *-----------------------------------------------------------*
000200      *  COPYLIB-CSPRJM.CPY
000300      *  PROJECT-RECORD - REGISTRY EXTRACT OF ONE OFFSET PROJECT.
000400      *  ONE RECORD PER PROJECT, AS SUPPLIED BY THE REGISTRY FEED.
000500      *  FIXED LENGTH 248 BYTES.
000600      *-----------------------------------------------------------*
000700      *  MAINTENANCE LOG
000800      *  DATE       INIT  REQ#      DESCRIPTION
000900      *  ---------- ----  --------  ------------------------------
001000      *  02/19/1991 RFH   CS-0001   ORIGINAL LAYOUT PER REGISTRY
001100      *                             FEED SPECIFICATION.
001200      *  07/08/1993 DQT   CS-0019   ADDED TOTAL-CANCELLED AND
001300      *                             EST-ANNUAL-REDUCTIONS FIELDS.
001400      *  01/11/1999 MKB   CS-0088   Y2K - DATE FIELDS CONFIRMED
001500      *                             FULL 4-DIGIT CCYY, NO CHANGE
001600      *                             REQUIRED (ALREADY 9(08)).
001700      *  09/23/2004 LHP   CS-0133   REDEFINED PR-AMOUNTS AS THE FOUR
001800      *                             NAMED CREDIT-BUCKET FIELDS THE
001900      *                             CLEANER MOVES ONE AT A TIME INTO
001950      *                             CLEAN-PROJECT-RECORD.
002000      *-----------------------------------------------------------*
002100       01  PROJECT-RECORD.
002200           05  PR-PROJECT-ID              PIC X(10).
002300           05  PR-PROJECT-NAME             PIC X(40).
002400           05  PR-PROPONENT                PIC X(30).
002500           05  PR-COUNTRY                  PIC X(20).
002600           05  PR-REGION                   PIC X(15).
002700           05  PR-PROJECT-TYPE             PIC X(30).
002800           05  PR-STATUS                   PIC X(15).
002900           05  PR-DATES.
003000               10  PR-REGISTRATION-DATE.
003100                   15  PR-REG-DATE-CCYY    PIC 9(04).
003200                   15  PR-REG-DATE-MM      PIC 9(02).
003300                   15  PR-REG-DATE-DD      PIC 9(02).
003400               10  PR-CP-START-DATE.
003500                   15  PR-CPS-DATE-CCYY    PIC 9(04).
003600                   15  PR-CPS-DATE-MM      PIC 9(02).
003700                   15  PR-CPS-DATE-DD      PIC 9(02).
003800               10  PR-CP-END-DATE.
003900                   15  PR-CPE-DATE-CCYY    PIC 9(04).
004000                   15  PR-CPE-DATE-MM      PIC 9(02).
004100                   15  PR-CPE-DATE-DD      PIC 9(02).
004200           05  PR-AMOUNTS              PIC X(40).
004600           05  PR-TOTAL-ISSUED REDEFINES PR-AMOUNTS.
004700               10  PR-TOTAL-ISSUED-AMT     PIC 9(10).
004800               10  PR-TOTAL-RETIRED-AMT    PIC 9(10).
004900               10  PR-TOTAL-BUFFER-AMT     PIC 9(10).
005000               10  PR-TOTAL-CANCEL-AMT     PIC 9(10).
005100           05  PR-EST-ANNUAL-REDUCTIONS   PIC 9(10).
005200           05  FILLER                     PIC X(14).
