000100      *===============================================================*
000200      * PROGRAM NAME:    CSLOAD
000300      * ORIGINAL AUTHOR: R. F. HUTCHENS
000400      *
000500      * MAINTENANCE LOG
000600      * DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700      * ---------- --------------  ---------------------------------
000800      * 02/19/1991 R F HUTCHENS    CREATED FOR THE OFFSET PORTFOLIO
000900      *                            SCREENING PROJECT (REQ CS-0001).
001000      * 07/08/1993 D Q TRUJILLO    CS-0019 ADDED TOTAL-CANCELLED AND
001100      *                            EST-ANNUAL-REDUCTIONS TO THE LOAD,
001200      *                            NOW CARRIED THROUGH TO CLEAN FILE.
001300      * 11/02/1994 D Q TRUJILLO    CS-0033 LOGICAL-CONSISTENCY CHECK
001400      *                            ADDED - RETIRED+BUFFER WAS ABLE TO
001500      *                            EXCEED ISSUED ON A FEW REDD+ DEALS.
001600      * 01/11/1999 M K BAPTISTE    CS-0088 Y2K REVIEW - NO 2-DIGIT
001700      *                            YEAR FIELDS IN THIS PROGRAM, NO
001800      *                            CHANGE REQUIRED.
001900      * 09/23/2004 L H PARDO       CS-0133 CANONICALIZATION CHAIN
002000      *                            REORDERED TO FIRST-MATCH-WINS PER
002100      *                            METHODOLOGY COMMITTEE RULING.
002200      * 06/30/2001 L H PARDO       CS-0121 WIDENED RECORD-TABLE-SIZE
002300      *                            DOWNSTREAM IN CSSCORE - NOTED HERE
002400      *                            SINCE THIS PROGRAM FEEDS IT.
002500      * 03/14/2008 G N OYELARAN    CS-0171 STATUS FILTER NOW ACCEPTS
002600      *                            BLANK STATUS, PER REGISTRY FEED
002700      *                            CHANGE - SOME DRAFT RECORDS ARRIVE
002800      *                            WITH NO STATUS AT ALL.
002850      * 09/22/2011 G N OYELARAN    CS-0185 OPEN ERRORS ON EITHER FILE
002860      *                            NOW FALL THROUGH TO A COMMON 9990
002870      *                            ABEND EXIT INSTEAD OF A BARE GOBACK,
002880      *                            AND THE STATUS-CHECK IN 2010 NOW
002890      *                            SHORT-CIRCUITS THE ID-SPACES TEST ON
002895      *                            A BAD STATUS, MATCHING HOW THE OLD
002896      *                            UNEMPLOYMENT LOADERS HANDLE IT.
002897      * 03/11/2012 G N OYELARAN    CS-0187 2010-VALIDATE-RECORD WAS BEING
002898      *                            PERFORMED WITH NO THRU RANGE, SO THE
002899      *                            GO TO 2010-EXIT ON A BAD STATUS FELL
002901      *                            CLEAR THROUGH 2100/2200/2300 INTO
002902      *                            3000-CLOSE-FILES AND ABENDED ON THE
002903      *                            VERY FIRST NON-MATCHING STATUS.  SAME
002904      *                            FALL-THRU CLASS THE OLD UNEMPLOYMENT
002905      *                            LOADERS WERE FIXED FOR YEARS AGO -
002906      *                            CALL NOW READS PERFORM ... THRU
002907      *                            2010-EXIT LIKE 2005/2006 ABOVE.  ADDED
002908      *                            WS-BAD-STATUS-COUNT SO A RUN WITH A
002909      *                            LOT OF BAD-STATUS DROPS SHOWS UP ON
002911      *                            THE END-OF-JOB TALLY, NOT JUST IN
002912      *                            RECORDS-DROPPED.
002913      *===============================================================*
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID.  CSLOAD.
003200       AUTHOR.       R F HUTCHENS.
003300       INSTALLATION. CARBON REGISTRY ANALYTICS UNIT.
003400       DATE-WRITTEN. 02/19/1991.
003500       DATE-COMPILED.
003600       SECURITY.     NON-CONFIDENTIAL.
003700      *===============================================================*
003800       ENVIRONMENT DIVISION.
003900      *---------------------------------------------------------------*
004000       CONFIGURATION SECTION.
004100      *---------------------------------------------------------------*
004200       SOURCE-COMPUTER. IBM-3081.
004300       OBJECT-COMPUTER. IBM-3081.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600      *---------------------------------------------------------------*
004700       INPUT-OUTPUT SECTION.
004800      *---------------------------------------------------------------*
004900       FILE-CONTROL.
005000           SELECT PROJECT-MASTER ASSIGN TO PROJMSTR
005100             ORGANIZATION IS SEQUENTIAL
005200             FILE STATUS IS PROJECT-MASTER-STATUS.
005300      *
005400           SELECT CLEAN-PROJECTS ASSIGN TO CLEANPRJ
005500             ORGANIZATION IS SEQUENTIAL
005600             FILE STATUS IS CLEAN-PROJECTS-STATUS.
005700      *===============================================================*
005800       DATA DIVISION.
005900       FILE SECTION.
006000      *---------------------------------------------------------------*
006100       FD  PROJECT-MASTER
006200             LABEL RECORDS ARE STANDARD
006300             RECORD CONTAINS 248 CHARACTERS
006400             RECORDING MODE IS F.
006500           COPY CSPRJM.
006550      *    PRE-CS-0019 RECORD SHAPE, KEPT FOR REFERENCE ONLY - NO
006560      *    PARAGRAPH IN THIS PROGRAM READS THIS VIEW.  THE FEED HAS
006570      *    CARRIED TOTAL-CANCELLED AND EST-ANNUAL-REDUCTIONS SINCE
006580      *    REQ CS-0019 AND WILL NOT REVERT.
006590       01  PROJECT-RECORD-PRE-1993 REDEFINES PROJECT-RECORD.
006592           05  PR93-PROJECT-ID              PIC X(10).
006594           05  PR93-PROJECT-NAME            PIC X(40).
006596           05  PR93-PROPONENT               PIC X(30).
006598           05  PR93-COUNTRY                 PIC X(20).
006601           05  PR93-REGION                  PIC X(15).
006603           05  PR93-PROJECT-TYPE            PIC X(30).
006605           05  PR93-STATUS                  PIC X(15).
006607           05  PR93-DATES.
006609               10  PR93-REGISTRATION-DATE   PIC 9(08).
006611               10  PR93-CP-START-DATE       PIC 9(08).
006613               10  PR93-CP-END-DATE         PIC 9(08).
006615           05  PR93-TOTAL-ISSUED-AMT        PIC 9(10).
006617           05  PR93-TOTAL-RETIRED-AMT       PIC 9(10).
006619           05  PR93-TOTAL-BUFFER-AMT        PIC 9(10).
006621           05  FILLER                       PIC X(34).
006630      *---------------------------------------------------------------*
006700       FD  CLEAN-PROJECTS
006800             LABEL RECORDS ARE STANDARD
006900             RECORDING MODE IS F.
007000           COPY CSCLNR.
007100      *===============================================================*
007200       WORKING-STORAGE SECTION.
007300      *---------------------------------------------------------------*
007310       77  WS-PROJECT-RECORD-WIDTH     PIC 9(03)  COMP    VALUE 248.
007320       77  WS-BAD-STATUS-COUNT         PIC 9(07)  COMP    VALUE 0.
007330      *---------------------------------------------------------------*
007400       01  WS-SWITCHES-MISC-FIELDS.
007500           05  PROJECT-MASTER-STATUS       PIC X(02).
007600               88  PM-OK                             VALUE '00'.
007700               88  PM-EOF                             VALUE '10'.
007800           05  CLEAN-PROJECTS-STATUS       PIC X(02).
007900               88  CP-OK                              VALUE '00'.
008000           05  END-OF-FILE-SW              PIC X(01)  VALUE 'N'.
008100               88  END-OF-FILE                        VALUE 'Y'.
008200           05  WS-KEEP-RECORD-SW           PIC X(01)  VALUE 'Y'.
008300               88  WS-KEEP-RECORD                     VALUE 'Y'.
008400           05  WS-STATUS-CHECK             PIC X(15).
008500               88  WS-STATUS-VALID         VALUE 'REGISTERED     '
008600                                                  'UNDER DEV      '
008700                                                  'REG REQUESTED  '
008800                                                  SPACES.
008900           05  WS-RECORDS-READ             PIC 9(07)      VALUE 0.
009000           05  WS-RECORDS-KEPT             PIC 9(07)      VALUE 0.
009100           05  WS-RECORDS-DROPPED          PIC 9(07)      VALUE 0.
009200      *---------------------------------------------------------------*
009300       01  WS-TYPE-CANON-FIELDS.
009400           05  WS-TYPE-UPPER               PIC X(30).
009500           05  WS-MATCH-CNT                PIC 9(03)  COMP.
009600      *---------------------------------------------------------------*
009700       01  WS-CONSISTENCY-FIELDS.
009800           05  WS-ISSUED-CAP               PIC 9(10)V99.
009900           05  WS-ISSUED-WORK              PIC 9(10)V99.
009910           05  WS-ISSUED-WORK-EDIT REDEFINES
009920                   WS-ISSUED-WORK          PIC Z(9)9.99.
010000      *---------------------------------------------------------------*
010100       01  WS-RATIO-WORK-FIELDS.
010200           05  WS-RETIRE-RATIO-WORK        PIC 9(03)V9(04).
010300           05  WS-BUFFER-RATIO-WORK        PIC 9(03)V9(04).
010400           05  WS-REMAINING-WORK           PIC S9(11).
010410           05  WS-REMAINING-WORK-EDIT REDEFINES
010420                   WS-REMAINING-WORK       PIC -9(10).
010500      *===============================================================*
010600       PROCEDURE DIVISION.
010700      *---------------------------------------------------------------*
010800       0000-MAIN-PROCESSING.
010900      *---------------------------------------------------------------*
011000           PERFORM 1000-OPEN-FILES.
011100           PERFORM 8000-READ-PROJECT-MASTER.
011200           PERFORM 2000-PROCESS-PROJECT-RECORD
011300               UNTIL END-OF-FILE.
011400           PERFORM 3000-CLOSE-FILES.
011500           DISPLAY 'CSLOAD RECORDS READ    : ' WS-RECORDS-READ.
011600           DISPLAY 'CSLOAD RECORDS KEPT    : ' WS-RECORDS-KEPT.
011700           DISPLAY 'CSLOAD RECORDS DROPPED : ' WS-RECORDS-DROPPED.
011750           DISPLAY 'CSLOAD DROPPED ON STATUS: ' WS-BAD-STATUS-COUNT.
011800           GOBACK.
011900      *---------------------------------------------------------------*
012000       1000-OPEN-FILES.
012100      *---------------------------------------------------------------*
012200           OPEN INPUT  PROJECT-MASTER.
012300           IF NOT PM-OK
012400               DISPLAY 'PROJECT-MASTER OPEN ERROR: '
012500                   PROJECT-MASTER-STATUS
012550                   ' RECORD WIDTH ' WS-PROJECT-RECORD-WIDTH
012600               GO TO 9990-ABEND-EXIT
012700           END-IF.
012800           OPEN OUTPUT CLEAN-PROJECTS.
012900           IF NOT CP-OK
013000               DISPLAY 'CLEAN-PROJECTS OPEN ERROR: '
013100                   CLEAN-PROJECTS-STATUS
013200               GO TO 9990-ABEND-EXIT
013300           END-IF.
013400      *---------------------------------------------------------------*
013500       2000-PROCESS-PROJECT-RECORD.
013600      *---------------------------------------------------------------*
013700           MOVE 'Y'                        TO WS-KEEP-RECORD-SW.
013800           INITIALIZE CLEAN-PROJECT-RECORD.
013900           PERFORM 2005-MOVE-PROJECT-FIELDS
013950               THRU 2006-MOVE-PROJECT-FIELDS-EXIT.
014000           PERFORM 2010-VALIDATE-RECORD THRU 2010-EXIT.
014100           IF WS-KEEP-RECORD
014200               PERFORM 2100-CLEAN-NUMERICS
014300               PERFORM 2200-DERIVE-NET-CREDITS
014400               IF CR-TOTAL-ISSUED OF CLEAN-PROJECT-RECORD > 0
014500                   PERFORM 2300-CANONICALIZE-TYPE
014600                   PERFORM 2400-CONSISTENCY-CHECK
014700                   PERFORM 2500-DERIVE-RATIOS
014800                   WRITE CLEAN-PROJECT-RECORD
014900                   ADD 1 TO WS-RECORDS-KEPT
015000               ELSE
015100                   ADD 1 TO WS-RECORDS-DROPPED
015200               END-IF
015300           ELSE
015400               ADD 1 TO WS-RECORDS-DROPPED
015500           END-IF.
015600           PERFORM 8000-READ-PROJECT-MASTER.
015700      *---------------------------------------------------------------*
015800       2005-MOVE-PROJECT-FIELDS.
015900      *---------------------------------------------------------------*
016000           MOVE PR-PROJECT-ID              TO CR-PROJECT-ID.
016100           MOVE PR-PROJECT-NAME            TO CR-PROJECT-NAME.
016200           MOVE PR-PROPONENT               TO CR-PROPONENT.
016300           MOVE PR-COUNTRY                  TO CR-COUNTRY.
016400           MOVE PR-REGION                   TO CR-REGION.
016500           MOVE PR-PROJECT-TYPE             TO CR-PROJECT-TYPE.
016600           MOVE PR-PROJECT-TYPE             TO CR-PROJECT-TYPE-RAW.
016700           MOVE PR-STATUS                   TO CR-STATUS.
016800           MOVE PR-REGISTRATION-DATE        TO CR-REGISTRATION-DATE.
016900           MOVE PR-CP-START-DATE            TO CR-CP-START-DATE.
017000           MOVE PR-CP-END-DATE              TO CR-CP-END-DATE.
017050      *---------------------------------------------------------------*
017060       2006-MOVE-PROJECT-FIELDS-CONT.
017070      *---------------------------------------------------------------*
017100           MOVE PR-TOTAL-ISSUED-AMT         TO CR-TOTAL-ISSUED.
017200           MOVE PR-TOTAL-RETIRED-AMT        TO CR-TOTAL-RETIRED.
017300           MOVE PR-TOTAL-BUFFER-AMT         TO CR-TOTAL-BUFFER.
017400           MOVE PR-TOTAL-CANCEL-AMT         TO CR-TOTAL-CANCELLED.
017500           MOVE PR-EST-ANNUAL-REDUCTIONS    TO CR-EST-ANNUAL-REDUCTIONS.
017550       2006-MOVE-PROJECT-FIELDS-EXIT.
017560           EXIT.
017600      *---------------------------------------------------------------*
017700       2010-VALIDATE-RECORD.
017800      *---------------------------------------------------------------*
017900           MOVE 'Y'                        TO WS-KEEP-RECORD-SW.
018000           MOVE CR-STATUS                   TO WS-STATUS-CHECK.
018100           IF NOT WS-STATUS-VALID
018150               MOVE 'N'                     TO WS-KEEP-RECORD-SW
018155               ADD 1                         TO WS-BAD-STATUS-COUNT
018160               GO TO 2010-EXIT
018200           END-IF.
018400           IF CR-PROJECT-ID = SPACES
018500               MOVE 'N'                     TO WS-KEEP-RECORD-SW
018600           END-IF.
018650       2010-EXIT.
018660           EXIT.
018700      *---------------------------------------------------------------*
018800       2100-CLEAN-NUMERICS.
018900      *---------------------------------------------------------------*
019000           IF CR-TOTAL-ISSUED NOT NUMERIC
019100               MOVE ZERO TO CR-TOTAL-ISSUED
019200           END-IF.
019300           IF CR-TOTAL-RETIRED NOT NUMERIC
019400               MOVE ZERO TO CR-TOTAL-RETIRED
019500           END-IF.
019600           IF CR-TOTAL-BUFFER NOT NUMERIC
019700               MOVE ZERO TO CR-TOTAL-BUFFER
019800           END-IF.
019900           IF CR-TOTAL-CANCELLED NOT NUMERIC
020000               MOVE ZERO TO CR-TOTAL-CANCELLED
020100           END-IF.
020200           IF CR-EST-ANNUAL-REDUCTIONS NOT NUMERIC
020300               MOVE ZERO TO CR-EST-ANNUAL-REDUCTIONS
020400           END-IF.
020500      *---------------------------------------------------------------*
020600       2200-DERIVE-NET-CREDITS.
020700      *---------------------------------------------------------------*
020800           COMPUTE CR-NET-CREDITS =
020900               CR-TOTAL-ISSUED - CR-TOTAL-RETIRED.
021000      *---------------------------------------------------------------*
021100       2300-CANONICALIZE-TYPE.
021200      *---------------------------------------------------------------*
021300           MOVE FUNCTION UPPER-CASE(CR-PROJECT-TYPE-RAW)
021400               TO WS-TYPE-UPPER.
021500           MOVE ZERO                       TO WS-MATCH-CNT.
021600           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
021700               FOR ALL 'REDD'.
021800           IF WS-MATCH-CNT > 0
021900               MOVE 'REDD+'                TO CR-PROJECT-TYPE
022000           ELSE
022100               PERFORM 2310-CANON-IFM
022200           END-IF.
022300      *---------------------------------------------------------------*
022400       2310-CANON-IFM.
022500      *---------------------------------------------------------------*
022600           MOVE ZERO                       TO WS-MATCH-CNT.
022700           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
022800               FOR ALL 'IMPROVED FOREST MANAGEMENT'.
022900           IF WS-MATCH-CNT > 0
023000               MOVE 'IFM'                   TO CR-PROJECT-TYPE
023100           ELSE
023200               PERFORM 2320-CANON-ARR
023300           END-IF.
023400      *---------------------------------------------------------------*
023500       2320-CANON-ARR.
023600      *---------------------------------------------------------------*
023700           MOVE ZERO                       TO WS-MATCH-CNT.
023800           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
023900               FOR ALL 'AFFORESTATION'.
024000           IF WS-MATCH-CNT = 0
024100               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
024200                   FOR ALL 'REFORESTATION'.
024300           END-IF.
024400           IF WS-MATCH-CNT = 0
024500               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
024600                   FOR ALL 'REVEGETATION'.
024700           END-IF.
024800           IF WS-MATCH-CNT = 0
024900               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
025000                   FOR ALL 'ARR'.
025100           END-IF.
025200           IF WS-MATCH-CNT > 0
025300               MOVE 'ARR'                   TO CR-PROJECT-TYPE
025400           ELSE
025500               PERFORM 2330-CANON-ALM
025600           END-IF.
025700      *---------------------------------------------------------------*
025800       2330-CANON-ALM.
025900      *---------------------------------------------------------------*
026000           MOVE ZERO                       TO WS-MATCH-CNT.
026100           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
026200               FOR ALL 'AGRICULTURAL LAND MANAGEMENT'.
026300           IF WS-MATCH-CNT = 0
026400               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
026500                   FOR ALL 'ALM'.
026600           END-IF.
026700           IF WS-MATCH-CNT > 0
026800               MOVE 'ALM'                   TO CR-PROJECT-TYPE
026900           ELSE
027000               PERFORM 2340-CANON-WRC
027100           END-IF.
027200      *---------------------------------------------------------------*
027300       2340-CANON-WRC.
027400      *---------------------------------------------------------------*
027500           MOVE ZERO                       TO WS-MATCH-CNT.
027600           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
027700               FOR ALL 'WETLAND'.
027800           IF WS-MATCH-CNT = 0
027900               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
028000                   FOR ALL 'WRC'.
028100           END-IF.
028200           IF WS-MATCH-CNT > 0
028300               MOVE 'WRC'                   TO CR-PROJECT-TYPE
028400           ELSE
028500               PERFORM 2350-CANON-RENEW
028600           END-IF.
028700      *---------------------------------------------------------------*
028800       2350-CANON-RENEW.
028900      *---------------------------------------------------------------*
029000           MOVE ZERO                       TO WS-MATCH-CNT.
029100           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
029200               FOR ALL 'RENEWABLE ENERGY'.
029300           IF WS-MATCH-CNT = 0
029400               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
029500                   FOR ALL 'WIND'.
029600           END-IF.
029700           IF WS-MATCH-CNT = 0
029800               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
029900                   FOR ALL 'SOLAR'.
030000           END-IF.
030100           IF WS-MATCH-CNT = 0
030200               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
030300                   FOR ALL 'HYDRO'.
030400           END-IF.
030500           IF WS-MATCH-CNT > 0
030600               MOVE 'RENEWABLE ENERGY'       TO CR-PROJECT-TYPE
030700           ELSE
030800               PERFORM 2360-CANON-METHANE
030900           END-IF.
031000      *---------------------------------------------------------------*
031100       2360-CANON-METHANE.
031200      *---------------------------------------------------------------*
031300           MOVE ZERO                       TO WS-MATCH-CNT.
031400           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
031500               FOR ALL 'METHANE'.
031600           IF WS-MATCH-CNT = 0
031700               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
031800                   FOR ALL 'LANDFILL'.
031900           END-IF.
032000           IF WS-MATCH-CNT > 0
032100               MOVE 'METHANE CAPTURE'        TO CR-PROJECT-TYPE
032200           ELSE
032300               PERFORM 2370-CANON-EFF
032400           END-IF.
032500      *---------------------------------------------------------------*
032600       2370-CANON-EFF.
032700      *---------------------------------------------------------------*
032800           MOVE ZERO                       TO WS-MATCH-CNT.
032900           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
033000               FOR ALL 'ENERGY EFFICIENCY'.
033100           IF WS-MATCH-CNT > 0
033200               MOVE 'ENERGY EFFICIENCY'      TO CR-PROJECT-TYPE
033300           ELSE
033400               PERFORM 2380-CANON-INDUSTRIAL
033500           END-IF.
033600      *---------------------------------------------------------------*
033700       2380-CANON-INDUSTRIAL.
033800      *---------------------------------------------------------------*
033900           MOVE ZERO                       TO WS-MATCH-CNT.
034000           INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
034100               FOR ALL 'INDUSTRIAL'.
034200           IF WS-MATCH-CNT = 0
034300               INSPECT WS-TYPE-UPPER TALLYING WS-MATCH-CNT
034400                   FOR ALL 'OZONE'.
034500           END-IF.
034600           IF WS-MATCH-CNT > 0
034700               MOVE 'INDUSTRIAL'             TO CR-PROJECT-TYPE
034800           ELSE
034900               MOVE 'UNKNOWN'                TO CR-PROJECT-TYPE
035000           END-IF.
035100      *---------------------------------------------------------------*
035200       2400-CONSISTENCY-CHECK.
035300      *---------------------------------------------------------------*
035400           COMPUTE WS-ISSUED-WORK ROUNDED =
035500               CR-TOTAL-ISSUED * 1.01.
035600           IF (CR-TOTAL-RETIRED + CR-TOTAL-BUFFER) > WS-ISSUED-WORK
035620               DISPLAY 'CSLOAD CONSISTENCY CAP APPLIED - '
035630                   CR-PROJECT-ID ' CAP ' WS-ISSUED-WORK-EDIT
035700               IF CR-TOTAL-ISSUED > CR-TOTAL-BUFFER
035800                   COMPUTE CR-TOTAL-RETIRED =
035900                       CR-TOTAL-ISSUED - CR-TOTAL-BUFFER
036000               ELSE
036100                   MOVE ZERO TO CR-TOTAL-RETIRED
036200               END-IF
036300           END-IF.
036400      *---------------------------------------------------------------*
036500       2500-DERIVE-RATIOS.
036600      *---------------------------------------------------------------*
036700           COMPUTE WS-RETIRE-RATIO-WORK ROUNDED =
036800               CR-TOTAL-RETIRED / CR-TOTAL-ISSUED.
036900           IF WS-RETIRE-RATIO-WORK > 1
037000               MOVE 1                       TO CR-RETIREMENT-RATE
037100           ELSE
037200               MOVE WS-RETIRE-RATIO-WORK     TO CR-RETIREMENT-RATE
037300           END-IF.
037400           COMPUTE WS-BUFFER-RATIO-WORK ROUNDED =
037500               CR-TOTAL-BUFFER / CR-TOTAL-ISSUED.
037600           IF WS-BUFFER-RATIO-WORK > 1
037700               MOVE 1                       TO CR-BUFFER-RATIO
037800           ELSE
037900               MOVE WS-BUFFER-RATIO-WORK     TO CR-BUFFER-RATIO
038000           END-IF.
038100           COMPUTE WS-REMAINING-WORK =
038200               CR-TOTAL-ISSUED - CR-TOTAL-RETIRED - CR-TOTAL-BUFFER.
038300           IF WS-REMAINING-WORK < 0
038320               DISPLAY 'CSLOAD NEGATIVE REMAINING CLIPPED - '
038340                   CR-PROJECT-ID ' WAS ' WS-REMAINING-WORK-EDIT
038400               MOVE ZERO                    TO CR-CREDITS-REMAINING
038500           ELSE
038600               MOVE WS-REMAINING-WORK        TO CR-CREDITS-REMAINING
038700           END-IF.
038800           EVALUATE TRUE
038900               WHEN CR-TOTAL-ISSUED <= 100000
039000                   MOVE 'SMALL'              TO CR-SIZE-TIER
039100               WHEN CR-TOTAL-ISSUED <= 1000000
039200                   MOVE 'MEDIUM'             TO CR-SIZE-TIER
039300               WHEN CR-TOTAL-ISSUED <= 10000000
039400                   MOVE 'LARGE'              TO CR-SIZE-TIER
039500               WHEN OTHER
039600                   MOVE 'XLARGE'             TO CR-SIZE-TIER
039700           END-EVALUATE.
039800      *---------------------------------------------------------------*
039900       3000-CLOSE-FILES.
040000      *---------------------------------------------------------------*
040100           CLOSE PROJECT-MASTER
040200                 CLEAN-PROJECTS.
040300      *---------------------------------------------------------------*
040400       8000-READ-PROJECT-MASTER.
040500      *---------------------------------------------------------------*
040600           READ PROJECT-MASTER
040700               AT END
040800                   SET END-OF-FILE TO TRUE
040900               NOT AT END
041000                   ADD 1 TO WS-RECORDS-READ
041100           END-READ.
041150      *---------------------------------------------------------------*
041160       9990-ABEND-EXIT.
041170      *---------------------------------------------------------------*
041180           DISPLAY 'CSLOAD TERMINATED ON OPEN ERROR - SEE LOG'.
041190           GOBACK.
